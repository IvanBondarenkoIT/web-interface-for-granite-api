000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLANL07.
000300 AUTHOR.              ASHLEY LINDQUIST.
000400 INSTALLATION.        REGAL BEAN COFFEE CO. - HOME OFFICE.
000500 DATE-WRITTEN.        06/21/1994.
000600 DATE-COMPILED.
000700 SECURITY.            UNCLASSIFIED.
000800*
000900*****************************************************************
001000* CBLANL07  --  WAREHOUSE STOCK REPORT BATCH                    *
001100* LOADS THE WAREHOUSE STOCK-BALANCE EXTRACT, OPTIONALLY FILTERS *
001200* IT BY GOODS-GROUP AND/OR A FREE-TEXT SEARCH, DERIVES THE      *
001300* DISTINCT GROUP LIST, THEN PRINTS ONE REQUESTED PAGE OF THE    *
001400* STOCK DETAIL LISTING FOLLOWED BY THE SUMMARY BLOCK.           *
001500*****************************************************************
001600*
001700*    CHANGE LOG
001800*    ----------
001900*    06/21/94  AL   ORIGINAL PROGRAM - REPLACES THE WAREHOUSE
002000*                   CLERK'S MANUAL COUNT SHEETS.  ONE DETAIL LINE
002100*                   PER STOCK-BALANCE ROW, NO FILTER OR SEARCH.
002200*    10/04/95  AL   ADDED THE GROUP-ID FILTER LIST ON THE PARM
002300*                   CARD PER R. OKONKWO (WAREHOUSE) REQ #95-062.
002400*    03/19/97  AL   ADDED THE FREE-TEXT SEARCH AGAINST GROUP NAME
002500*                   AND GOOD NAME - REQUEST #97-011.
002600*    01/06/99  TJR  YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
002700*                   PROGRAM, NOTHING TO CONVERT.  REQ #99-004.
002800*    08/14/02  TJR  ADDED PAGINATION (PAGE NO./PAGE SIZE ON THE
002900*                   PARM CARD) SO THE WAREHOUSE COULD PULL A
003000*                   SINGLE PAGE WITHOUT RUNNING THE WHOLE LIST.
003100*                   REQUEST #02-139.
003200*    05/30/05  CMW  ADDED THE DISTINCT GROUP LIST SECTION AND THE
003300*                   GROUPS-COUNT FIGURE ON THE SUMMARY BLOCK.
003400*                   REQUEST #05-088.
003500*    04/18/08  CMW  STOCK-TABLE/FILTERED-TABLE RAISED FROM 600 TO
003600*                   1000 OCCURS AFTER THE SECOND WAREHOUSE WENT
003700*                   LIVE - ONE COMBINED EXTRACT NOW CARRIES BOTH
003800*                   SITES' BALANCES.  REQUEST #08-033.
003900*    11/02/10  RKP  GROUP-FILTER-TABLE AND GROUP-LIST-TABLE
004000*                   RAISED FROM 100 TO 200 OCCURS TO COVER THE
004100*                   EXPANDED GOODS CATALOG AFTER THE SEASONAL-
004200*                   DRINKS LINE LAUNCH.  REQUEST #10-091.
004300*    02/27/14  RKP  REQUEST #14-018 - CONFIRMED 8300-CALC-
004400*                   SEARCH-LEN/8310-SCAN-GROUP/8320-SCAN-GOOD
004500*                   HANDLE A SEARCH TEXT THE FULL 30 BYTES WIDE
004600*                   (NO TRAILING BLANK TO TRIM) WITHOUT
004700*                   REFERENCE-MODIFYING OUT OF RANGE -
004800*                   WS-SCAN-LIMIT ALREADY ACCOUNTS FOR THE
004900*                   FULL-WIDTH CASE, NO CODE CHANGE NEEDED.
005000*    07/09/16  DNH  REVIEWED THE EMPTY-RESULT-SET PATH IN
005100*                   2500-PAGINATE AFTER A WAREHOUSE HELP-DESK
005200*                   TICKET ABOUT A SEARCH THAT MATCHED NOTHING -
005300*                   CONFIRMED C-TOTAL-PAGES/C-PAGE-NUMBER BOTH
005400*                   COME BACK ZERO AND THE DETAIL SECTION PRINTS
005500*                   JUST ITS HEADING WITH NO ROWS, NO ABEND.
005600*                   REQUEST #16-147.
005700*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.     IBM-370.
006100 OBJECT-COMPUTER.     IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*
006700*    TWO INPUT FEEDS, ONE PRINT FILE - SEE THE FD COMMENTS
006800*    BELOW FOR WHAT EACH LOGICAL NAME CARRIES.
006900
007000*    STOCKIN IS THE WAREHOUSE BALANCE EXTRACT - LOADED WHOLE
007100*    INTO STOCK-TABLE BY 2000-LOAD-STOCK BEFORE ANY FILTER OR
007200*    SEARCH IS APPLIED.
007300     SELECT STOCK-FILE
007400         ASSIGN TO STOCKIN
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600
007700*    PARMIN IS THE RUN-CONTROL CARD DECK - SEE THE OPERATIONS
007800*    NOTES AHEAD OF THE PROCEDURE DIVISION FOR CARD FORMATS.
007900     SELECT PARM-FILE
008000         ASSIGN TO PARMIN
008100         ORGANIZATION IS LINE SEQUENTIAL.
008200
008300*    STOCKRPT IS THE ONE PRINT FILE - ALL THREE REPORT SECTIONS
008400*    (DETAIL PAGE, DISTINCT-GROUP LISTING, SUMMARY BLOCK) WRITE
008500*    TO IT IN SEQUENCE.
008600     SELECT PRTOUT
008700         ASSIGN TO STOCKRPT
008800         ORGANIZATION IS RECORD SEQUENTIAL.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200*
009300*    STOCK-FILE IS THE ONE INPUT EXTRACT - ONE ROW PER GOODS
009400*    ITEM ON HAND, NO STORE OR DATE DIMENSION (THIS IS A POINT-
009500*    IN-TIME WAREHOUSE BALANCE, NOT A DAILY DOWNLOAD).
009600 FD  STOCK-FILE
009700     LABEL RECORD IS STANDARD
009800     RECORD CONTAINS 150 CHARACTERS
009900     DATA RECORD IS STOCK-REC.
010000*    CBSTKWS - GROUP NAME/ID, GOOD ID/NAME, AND THE RAW
010100*    (POSSIBLY COMMA-DECIMAL) QUANTITY/PRICE/TOTAL-SUM TEXT
010200*    PARSED BY 8200-PARSE-QTY/8210-PARSE-PRICE/8220-PARSE-SUM.
010300     COPY CBSTKWS.
010400
010500*    PARM-FILE IS THE RUN-CONTROL CARD DECK - ONE OPTIONAL
010600*    CONTROL RECORD (SEARCH TEXT + PAGE NUMBER/SIZE) FOLLOWED
010700*    BY ZERO OR MORE GROUP-FILTER RECORDS (ONE GROUP-ID EACH).
010800*    PC-DETAIL IS REDEFINED TWO WAYS BELOW, THE SAME PATTERN AS
010900*    CBLANL06'S PARM-REC.
011000 FD  PARM-FILE
011100     LABEL RECORD IS STANDARD
011200     RECORD CONTAINS 40 CHARACTERS
011300     DATA RECORD IS PARM-REC.
011400 01  PARM-REC.
011500*        RECORD TYPE CODE - SEE 1100-PARM-LOOP'S EVALUATE.
011600     05  PC-REC-TYPE          PIC X(01).
011700         88  PC-IS-CONTROL-REC        VALUE "1".
011800         88  PC-IS-FILTER-REC         VALUE "2".
011900     05  PC-DETAIL                    PIC X(38).
012000*        TYPE "1" VIEW - SEARCH TEXT AND PAGINATION REQUEST.
012100     05  PC-CONTROL-AREA  REDEFINES PC-DETAIL.
012200         10  PC-SEARCH-TEXT       PIC X(30).
012300         10  PC-PAGE-NUMBER       PIC 9(04).
012400         10  PC-PAGE-SIZE         PIC 9(04).
012500*        TYPE "2" VIEW - ONE GOODS-GROUP ID TO KEEP.
012600     05  PC-FILTER-AREA   REDEFINES PC-DETAIL
012700                                    PIC 9(06).
012800     05  FILLER           PIC X(01).
012900
013000*    PRINT FILE - 150-COLUMN WIDE-CARRIAGE FORM.  THE 40-WIDE
013100*    GROUP NAME PLUS THE 50-WIDE GOOD NAME COLUMNS ALONE
013200*    EXCEED A STANDARD 132-COLUMN GREENBAR, SO THIS REPORT
013300*    RUNS ON THE WIDE STOCK STATIONERY, NOT THE SALES FORM
013400*    CBLANL06 USES.  LINAGE MATCHES CBLANL06'S PRINT FILE.
013500 FD  PRTOUT
013600     LABEL RECORD IS OMITTED
013700     RECORD CONTAINS 150 CHARACTERS
013800     LINAGE IS 60 WITH FOOTING AT 55
013900     DATA RECORD IS PRTLINE.
014000*        PLAIN X(150) BUFFER - EVERY WRITE STATEMENT USES
014100*        WRITE PRTLINE FROM SOME OTHER 01-GROUP BELOW.
014200 01  PRTLINE                  PIC X(150).
014300
014400 WORKING-STORAGE SECTION.
014500
014600*    WORK-AREA HOLDS THE RUN COUNTERS AND SUBSCRIPTS SHARED
014700*    ACROSS SECTIONS - EVERY COUNT AND SUBSCRIPT IS COMP SO
014800*    TABLE ARITHMETIC AND PAGINATION MATH STAY IN BINARY.
014900 01  WORK-AREA.
015000*        PAGE COUNTER - RUNS CONTINUOUSLY ACROSS ALL THREE
015100*        REPORT SECTIONS, NOT RESET BETWEEN THEM.
015200     05  C-PCTR               PIC 9(02) COMP VALUE ZERO.
015300*        ROW COUNTS FOR STOCK-TABLE (EVERY ROW LOADED) AND
015400*        FILTERED-TABLE (ROWS SURVIVING THE GROUP/SEARCH
015500*        TESTS) - ALSO DOUBLE AS THE "NEXT FREE SLOT"
015600*        SUBSCRIPT WHILE EACH TABLE IS BUILT.
015700     05  C-STOCK-COUNT        PIC 9(04) COMP VALUE ZERO.
015800     05  C-SEL-COUNT          PIC 9(04) COMP VALUE ZERO.
015900*        PARM-CARD GROUP-ID FILTER LIST COUNT AND THE
016000*        DISTINCT-GROUPS-DERIVED COUNT - TWO SEPARATE TABLES,
016100*        SEE GROUP-FILTER-TABLE AND GROUP-LIST-TABLE BELOW.
016200     05  C-GROUP-FILTER-COUNT PIC 9(04) COMP VALUE ZERO.
016300     05  C-GROUP-COUNT        PIC 9(04) COMP VALUE ZERO.
016400*        PAGINATION REQUEST (FROM THE PARM CARD, DEFAULTED BY
016500*        1000-INIT) AND THE COMPUTED RESULT - SEE 2500-PAGINATE.
016600     05  C-PAGE-NUMBER        PIC 9(04) COMP VALUE ZERO.
016700     05  C-PAGE-SIZE          PIC 9(04) COMP VALUE ZERO.
016800     05  C-TOTAL-PAGES        PIC 9(04) COMP VALUE ZERO.
016900     05  C-PAGE-START         PIC 9(04) COMP VALUE ZERO.
017000     05  C-PAGE-END           PIC 9(04) COMP VALUE ZERO.
017100*        GENERAL-PURPOSE TABLE SUBSCRIPTS - REUSED BY MANY
017200*        PARAGRAPHS, NEVER HELD ACROSS A PERFORM BOUNDARY.
017300     05  IDX1                 PIC 9(04) COMP VALUE ZERO.
017400     05  IDX2                 PIC 9(04) COMP VALUE ZERO.
017500*        FREE-TEXT SEARCH SCRATCH - TRIMMED SEARCH-TEXT
017600*        LENGTH, THE CURRENT SUBSTRING SCAN POSITION, AND THE
017700*        LAST POSITION WORTH TRYING (SEE 2120-SEARCH-TEST).
017800     05  WS-SEARCH-LEN        PIC 9(02) COMP VALUE ZERO.
017900     05  WS-SCAN-POS          PIC 9(02) COMP VALUE ZERO.
018000     05  WS-SCAN-LIMIT        PIC 9(02) COMP VALUE ZERO.
018100*        GENERIC "DID THE TEST/SCAN FIND A MATCH" FLAG -
018200*        SHARED BY EVERY TEST-/SCAN- PARAGRAPH IN THIS FILE.
018300     05  WS-FOUND-SW          PIC X(03) VALUE "NO ".
018400         88  WS-FOUND                   VALUE "YES".
018500*        END-OF-FILE SWITCHES, ONE PER INPUT FILE.
018600     05  MORE-STOCK           PIC X(03) VALUE "YES".
018700     05  MORE-PARM            PIC X(03) VALUE "YES".
018800*        RAW AND UPPERCASED SEARCH TEXT - WS-SEARCH-TEXT IS
018900*        THE PARM CARD'S VALUE AS GIVEN; WS-UC-SEARCH IS THE
019000*        CASE-FOLDED COPY 2120-SEARCH-TEST ACTUALLY SCANS
019100*        WITH, SO THE ORIGINAL NEVER GETS FOLDED IN PLACE.
019200     05  WS-SEARCH-TEXT       PIC X(30) VALUE SPACES.
019300     05  WS-UC-SEARCH         PIC X(30) VALUE SPACES.
019400*        UPPERCASED SCRATCH COPIES OF THE CURRENT STOCK ROW'S
019500*        GROUP NAME AND GOOD NAME, BUILT FRESH EVERY CALL TO
019600*        2120-SEARCH-TEST SO THE MERGE TABLE'S REAL NAMES ARE
019700*        NEVER CASE-FOLDED.
019800     05  WS-UC-GROUP          PIC X(40) VALUE SPACES.
019900     05  WS-UC-GOOD           PIC X(50) VALUE SPACES.
020000*        COMMA-DECIMAL SCRATCH FIELDS FOR 8200-PARSE-QTY -
020100*        RAW TEXT, SPLIT WHOLE/FRACTIONAL PARTS, THEN THE
020200*        RECOMPUTED SIGNED QUANTITY (3 DECIMALS).
020300     05  WS-RAW-TEXT-14       PIC X(14).
020400     05  WS-RAW-WHOLE-QTY     PIC 9(07).
020500     05  WS-RAW-FRAC-QTY      PIC 9(03).
020600     05  WS-PARSED-QTY        PIC S9(07)V999.
020700*        SAME IDEA AS THE FOUR FIELDS ABOVE, FOR UNIT PRICE
020800*        (2 DECIMALS) IN 8210-PARSE-PRICE.
020900     05  WS-RAW-TEXT-13       PIC X(13).
021000     05  WS-RAW-WHOLE-PRC     PIC 9(07).
021100     05  WS-RAW-FRAC-PRC      PIC 9(02).
021200     05  WS-PARSED-PRICE      PIC S9(07)V99.
021300*        SAME IDEA AGAIN FOR LINE VALUE (2 DECIMALS) IN
021400*        8220-PARSE-SUM.
021500     05  WS-RAW-TEXT-15       PIC X(15).
021600     05  WS-RAW-WHOLE-SUM     PIC 9(09).
021700     05  WS-RAW-FRAC-SUM      PIC 9(02).
021800     05  WS-PARSED-SUM        PIC S9(09)V99.
021900*        ONE GROUP-LIST-TABLE ROW (ID + NAME) LIFTED OUT HERE
022000*        WHILE 2350-COMPARE-SWAP EXCHANGES TWO ROWS.
022100     05  WS-SWAP-GROUP-ID     PIC 9(06).
022200     05  WS-SWAP-GROUP-NAME   PIC X(40).
022300*        BUBBLE-SORT "DID WE SWAP ANYTHING THIS PASS" FLAG.
022400     05  WS-MORE-SWAPS        PIC 9(01) COMP VALUE ZERO.
022500     05  FILLER               PIC X(05).
022600
022700*    SUMMARY-TOTAL-AREA ACCUMULATES ACROSS FILTERED-TABLE IN
022800*    2400-SUMMARY-TOTALS - ITEM/GROUP COUNTS ARE COMP; THE
022900*    QUANTITY AND VALUE SUMS STAY ZONED DISPLAY LIKE EVERY
023000*    OTHER MONEY/QUANTITY FIELD IN THIS PROGRAM.
023100 01  SUMMARY-TOTAL-AREA.
023200     05  C-SUM-ITEMS          PIC 9(04) COMP VALUE ZERO.
023300     05  C-SUM-GROUPS         PIC 9(04) COMP VALUE ZERO.
023400     05  C-SUM-QTY            PIC S9(09)V999 VALUE ZERO.
023500     05  C-SUM-VALUE          PIC S9(11)V99 VALUE ZERO.
023600     05  FILLER               PIC X(05).
023700
023800*    TODAY'S DATE (FROM THE SYSTEM CLOCK) FOR THE COMPANY-
023900*    TITLE BANNER ONLY - THIS PROGRAM CARRIES NO REPORTING
024000*    DATE RANGE, SO I-DATE-NUM IS NEVER COMPARED TO ANYTHING.
024100 01  I-DATE.
024200     05  I-YEAR                PIC 9(04).
024300     05  I-MONTH               PIC 9(02).
024400     05  I-DAY                 PIC 9(02).
024500     05  FILLER                PIC X(02).
024600 01  I-DATE-NUM REDEFINES I-DATE
024700                           PIC 9(08).
024800
024900*    GROUP-FILTER-TABLE IS THE PARM-CARD'S REQUESTED GROUP-ID
025000*    LIST (TYPE-2 RECORDS) - AN EMPTY LIST DISABLES FILTERING
025100*    ENTIRELY PER 2110-GROUP-TEST.  200 ROWS COVERS THE FULL
025200*    GOODS CATALOG'S GROUP COUNT WITH ROOM TO SPARE.
025300 01  GROUP-FILTER-TABLE.
025400     05  T-GROUP-FILTER OCCURS 200 TIMES PIC 9(06).
025500     05  FILLER               PIC X(05).
025600
025700*    STOCK-TABLE HOLDS EVERY ROW OF THE WAREHOUSE EXTRACT,
025800*    LOADED BY 2000-LOAD-STOCK BEFORE THE FILTER/SEARCH PASS
025900*    RUNS.  1000 ROWS COVERS BOTH WAREHOUSE SITES' COMBINED
026000*    GOODS CATALOG WITH ROOM TO SPARE.
026100 01  STOCK-TABLE.
026200     05  T-STOCK-ENTRY OCCURS 1000 TIMES.
026300*            ONE WAREHOUSE BALANCE ROW - GROUP/GOOD IDENTITY
026400*            FIELDS THEN THE THREE PARSED NUMERIC MEASURES.
026500         10  ST-GROUP-NAME     PIC X(40).
026600         10  ST-GROUP-ID       PIC 9(06).
026700         10  ST-GOOD-ID        PIC 9(08).
026800         10  ST-GOOD-NAME      PIC X(50).
026900         10  ST-QUANTITY       PIC S9(07)V999.
027000         10  ST-PRICE          PIC S9(07)V99.
027100         10  ST-TOTAL-SUM      PIC S9(09)V99.
027200     05  FILLER               PIC X(05).
027300
027400*    FILTERED-TABLE IS THE SUBSET OF STOCK-TABLE SURVIVING
027500*    BOTH THE GROUP-ID FILTER AND THE FREE-TEXT SEARCH - EVERY
027600*    REPORT SECTION AND THE SUMMARY TOTALS ARE DRIVEN FROM
027700*    THIS TABLE, NEVER FROM STOCK-TABLE DIRECTLY.
027800 01  FILTERED-TABLE.
027900     05  T-FILT-ENTRY OCCURS 1000 TIMES.
028000*            SAME SHAPE AS STOCK-TABLE'S T-STOCK-ENTRY ABOVE.
028100         10  FT-GROUP-NAME     PIC X(40).
028200         10  FT-GROUP-ID       PIC 9(06).
028300         10  FT-GOOD-ID        PIC 9(08).
028400         10  FT-GOOD-NAME      PIC X(50).
028500         10  FT-QUANTITY       PIC S9(07)V999.
028600         10  FT-PRICE          PIC S9(07)V99.
028700         10  FT-TOTAL-SUM      PIC S9(09)V99.
028800     05  FILLER               PIC X(05).
028900
029000*    GROUP-LIST-TABLE IS THE DISTINCT-GROUPS LIST DERIVED BY
029100*    2300-BUILD-GROUPS (FIRST GROUP-NAME SEEN PER GROUP-ID
029200*    WINS), SORTED INTO GROUP-NAME ORDER BY 2330-SORT-GROUPS
029300*    FOR THE GROUPLIST-RPT SECTION.
029400 01  GROUP-LIST-TABLE.
029500     05  T-GROUP-LIST OCCURS 200 TIMES.
029600         10  GL-GROUP-ID       PIC 9(06).
029700         10  GL-GROUP-NAME     PIC X(40).
029800     05  FILLER               PIC X(05).
029900
030000*    ---- PRINT LINE LAYOUTS BELOW ----
030100*    ONE 01-GROUP PER PRINT LINE, MOVED INTO PRTLINE BY A
030200*    WRITE ... FROM STATEMENT - STANDARD SHOP PRACTICE SO A
030300*    LAYOUT CHANGE NEVER TOUCHES THE FD ITSELF.
030400*    COMPANY-TITLE IS THE BANNER LINE AT THE TOP OF EVERY
030500*    PAGE OF EVERY SECTION - RUN DATE ON THE LEFT, COMPANY
030600*    NAME CENTERED, PAGE NUMBER ON THE RIGHT - SAME LAYOUT
030700*    AS CBLANL06'S COMPANY-TITLE, WIDENED TO 150 COLUMNS.
030800 01  COMPANY-TITLE.
030900     05  FILLER               PIC X(06) VALUE "DATE:".
031000     05  O-MONTH               PIC 9(02).
031100     05  FILLER                PIC X(01) VALUE "/".
031200     05  O-DAY                 PIC 9(02).
031300     05  FILLER                PIC X(01) VALUE "/".
031400     05  O-YEAR                PIC 9(04).
031500     05  FILLER                PIC X(34) VALUE SPACES.
031600     05  FILLER                PIC X(26)
031700         VALUE "REGAL BEAN COFFEE CO.".
031800     05  FILLER                PIC X(66) VALUE SPACES.
031900     05  FILLER                PIC X(06) VALUE "PAGE:".
032000     05  O-PCTR                PIC Z9.
032100
032200*    DETAIL SECTION - ONE REQUESTED PAGE OF FILTERED-TABLE,
032300*    WITH THE "PAGE X OF Y" BANNER REQUEST #02-139 ADDED.
032400 01  REPORT-TITLE.
032500     05  FILLER                PIC X(44) VALUE SPACES.
032600     05  FILLER                PIC X(25)
032700         VALUE "WAREHOUSE STOCK REPORT -".
032800     05  FILLER                PIC X(01) VALUE SPACES.
032900     05  FILLER                PIC X(05) VALUE "PAGE ".
033000     05  O-RPT-PAGE-NO         PIC Z(04)9.
033100     05  FILLER                PIC X(04) VALUE " OF ".
033200     05  O-RPT-TOTAL-PAGES     PIC Z(04)9.
033300     05  FILLER                PIC X(61) VALUE SPACES.
033400
033500 01  DETAIL-TITLE.
033600     05  FILLER                PIC X(02) VALUE SPACES.
033700     05  FILLER                PIC X(05) VALUE "GROUP".
033800     05  FILLER                PIC X(35) VALUE SPACES.
033900     05  FILLER                PIC X(02) VALUE SPACES.
034000     05  FILLER                PIC X(07) VALUE "GOOD ID".
034100     05  FILLER                PIC X(01) VALUE SPACES.
034200     05  FILLER                PIC X(02) VALUE SPACES.
034300     05  FILLER                PIC X(09) VALUE "GOOD NAME".
034400     05  FILLER                PIC X(41) VALUE SPACES.
034500     05  FILLER                PIC X(02) VALUE SPACES.
034600     05  FILLER                PIC X(03) VALUE "QTY".
034700     05  FILLER                PIC X(08) VALUE SPACES.
034800     05  FILLER                PIC X(02) VALUE SPACES.
034900     05  FILLER                PIC X(05) VALUE "PRICE".
035000     05  FILLER                PIC X(05) VALUE SPACES.
035100     05  FILLER                PIC X(02) VALUE SPACES.
035200     05  FILLER                PIC X(05) VALUE "VALUE".
035300     05  FILLER                PIC X(11) VALUE SPACES.
035400     05  FILLER                PIC X(03) VALUE SPACES.
035500
035600*    DETAIL-LINE CARRIES ONE FILTERED STOCK ROW - COLUMN
035700*    ORDER MATCHES DETAIL-TITLE ABOVE EXACTLY.
035800 01  DETAIL-LINE.
035900     05  FILLER                PIC X(02) VALUE SPACES.
036000     05  O-GROUP-NAME          PIC X(40).
036100     05  FILLER                PIC X(02) VALUE SPACES.
036200     05  O-GOOD-ID             PIC 9(08).
036300     05  FILLER                PIC X(02) VALUE SPACES.
036400     05  O-GOOD-NAME           PIC X(50).
036500     05  FILLER                PIC X(02) VALUE SPACES.
036600     05  O-QUANTITY            PIC ZZZ,ZZ9.999.
036700     05  FILLER                PIC X(02) VALUE SPACES.
036800     05  O-PRICE               PIC ZZZ,ZZ9.99.
036900     05  FILLER                PIC X(02) VALUE SPACES.
037000     05  O-VALUE               PIC Z,ZZZ,ZZZ,ZZ9.99.
037100     05  FILLER                PIC X(03) VALUE SPACES.
037200
037300*    DISTINCT-GROUP LISTING SECTION - ADDED PER REQUEST
037400*    #05-088 SO THE WAREHOUSE CAN SEE EVERY GROUP-ID/NAME
037500*    PAIR ON FILE WITHOUT PULLING THE FULL DETAIL SECTION.
037600 01  GROUPLIST-TITLE.
037700     05  FILLER                PIC X(46) VALUE SPACES.
037800     05  FILLER                PIC X(21)
037900         VALUE "DISTINCT GROUP LISTING".
038000     05  FILLER                PIC X(83) VALUE SPACES.
038100
038200 01  GROUPLIST-COLUMN-HEADING.
038300     05  FILLER                PIC X(02) VALUE SPACES.
038400     05  FILLER                PIC X(08) VALUE "GROUP ID".
038500     05  FILLER                PIC X(05) VALUE SPACES.
038600     05  FILLER                PIC X(10) VALUE "GROUP NAME".
038700     05  FILLER                PIC X(125) VALUE SPACES.
038800
038900*    GROUPLIST-LINE - ONE ROW PER DISTINCT GROUP, ALREADY IN
039000*    GROUP-NAME ASCENDING ORDER FROM 2330-SORT-GROUPS.
039100 01  GROUPLIST-LINE.
039200     05  FILLER                PIC X(02) VALUE SPACES.
039300     05  O-GL-GROUP-ID         PIC 9(06).
039400     05  FILLER                PIC X(07) VALUE SPACES.
039500     05  O-GL-GROUP-NAME       PIC X(40).
039600     05  FILLER                PIC X(95) VALUE SPACES.
039700
039800*    SUMMARY BLOCK - ITEM/GROUP COUNTS AND THE QUANTITY/VALUE
039900*    TOTALS, ALWAYS COMPUTED OVER THE FILTERED SET (NOT THE
040000*    RAW STOCK-TABLE) SO THE FIGURES MATCH WHAT WAS SEARCHED
040100*    AND FILTERED FOR, NOT THE WHOLE WAREHOUSE.
040200 01  SUMMARY-TITLE.
040300     05  FILLER                PIC X(48) VALUE SPACES.
040400     05  FILLER                PIC X(27)
040500         VALUE "STOCK REPORT SUMMARY BLOCK".
040600     05  FILLER                PIC X(75) VALUE SPACES.
040700
040800 01  SUMMARY-LINE-1.
040900     05  FILLER                PIC X(02) VALUE SPACES.
041000     05  FILLER                PIC X(12) VALUE "TOTAL ITEMS:".
041100     05  FILLER                PIC X(01) VALUE SPACES.
041200     05  O-SUM-ITEMS           PIC ZZ,ZZ9.
041300     05  FILLER                PIC X(08) VALUE SPACES.
041400     05  FILLER              PIC X(16) VALUE "DISTINCT GROUPS:".
041500     05  FILLER                PIC X(01) VALUE SPACES.
041600     05  O-SUM-GROUPS          PIC ZZ,ZZ9.
041700     05  FILLER                PIC X(98) VALUE SPACES.
041800
041900 01  SUMMARY-LINE-2.
042000     05  FILLER                PIC X(02) VALUE SPACES.
042100     05  FILLER                PIC X(15) VALUE "TOTAL QUANTITY:".
042200     05  FILLER                PIC X(01) VALUE SPACES.
042300     05  O-SUM-QTY             PIC ZZZ,ZZZ,ZZ9.999.
042400     05  FILLER                PIC X(117) VALUE SPACES.
042500
042600 01  SUMMARY-LINE-3.
042700     05  FILLER                PIC X(02) VALUE SPACES.
042800     05  FILLER                PIC X(12) VALUE "TOTAL VALUE:".
042900     05  FILLER                PIC X(01) VALUE SPACES.
043000     05  O-SUM-VALUE           PIC ZZ,ZZZ,ZZZ,ZZ9.99.
043100     05  FILLER                PIC X(118) VALUE SPACES.
043200
043300*****************************************************************
043400* FIELD WIDTH NOTES                                             *
043500*****************************************************************
043600*    GROUP-NAME IS X(40), GOOD-NAME X(50) - BOTH SIZED TO THE
043700*    LONGEST ENTRY ON THE MASTER GOODS CATALOG WITH ROOM TO
043800*    SPARE; AN EXTRACT ROW WITH A LONGER NAME IS TRUNCATED ON
043900*    INTAKE BY THE EXTRACT JOB, NOT BY THIS PROGRAM.
044000*    QUANTITY IS S9(07)V999 - SEVEN WHOLE DIGITS COVERS THE
044100*    LARGEST SINGLE LINE ITEM'S ON-HAND COUNT; PRICE AND LINE
044200*    VALUE FOLLOW THE SAME TWO-DECIMAL CONVENTION AS CBLANL06'S
044300*    CASH FIELDS.  THE SUMMARY ACCUMULATORS WIDEN TO S9(09)V999
044400*    AND S9(11)V99 SINCE THEY SUM ACROSS THE WHOLE FILTERED SET.
044500*****************************************************************
044600* OPERATIONS NOTES                                              *
044700*****************************************************************
044800*    THIS STEP RUNS ON DEMAND FROM THE WAREHOUSE TERMINAL ROOM,
044900*    AFTER THE NIGHTLY STOCK-BALANCE EXTRACT JOB HAS LANDED THE
045000*    FLAT FILE ON STOCKIN.  PARMIN IS OPTIONAL - AN EMPTY PARM
045100*    DECK RUNS NO FILTER, NO SEARCH, PAGE 1 OF THE DEFAULT
045200*    50-ROW PAGE SIZE.
045300*    A TYPICAL CONTROL CARD (TYPE "1") LOOKS LIKE:
045400*        1 ESPRESSO          0002          0050
045500*    (SEARCH TEXT "ESPRESSO", PAGE 2, PAGE SIZE 50) AND A
045600*    GROUP-FILTER CARD (TYPE "2") LOOKS LIKE:
045700*        2 000104
045800*    (KEEP ONLY GROUP-ID 000104).  MULTIPLE TYPE "2" CARDS ARE
045900*    ADDITIVE - A ROW IN ANY LISTED GROUP PASSES THE FILTER.
046000*    THE 1000-ROW STOCK TABLE AND 200-ROW GROUP TABLES COVER
046100*    THE COMBINED TWO-WAREHOUSE CATALOG WITH ROOM TO SPARE - IF
046200*    EITHER EVER NEEDS RAISING, RAISE THE OCCURS CLAUSE ON THE
046300*    MATCHING TABLE (SEE WORKING-STORAGE ABOVE) AND RECOMPILE;
046400*    THERE IS NO DYNAMIC RESIZING IN THIS PROGRAM.
046500*
046600 PROCEDURE DIVISION.
046700*
046800*    MAINLINE - LOADS THE STOCK EXTRACT, APPLIES THE GROUP
046900*    FILTER AND FREE-TEXT SEARCH, DERIVES AND SORTS THE
047000*    DISTINCT-GROUP LIST, TOTALS THE FILTERED SET, PAGINATES,
047100*    THEN PRINTS ALL THREE REPORT SECTIONS IN ORDER.
047200 0000-CBLANL07.
047300*        STEP 1 - OPEN FILES, READ THE PARM CARD.
047400     PERFORM 1000-INIT.
047500*        STEP 2 - LOAD THE WHOLE STOCK EXTRACT INTO A TABLE.
047600     PERFORM 2000-LOAD-STOCK UNTIL MORE-STOCK = "NO".
047700*        STEP 3 - GROUP FILTER AND FREE-TEXT SEARCH, ONE PASS
047800*        OVER EVERY LOADED ROW.
047900     PERFORM 2100-FILTER-PASS
048000         VARYING IDX1 FROM 1 BY 1 UNTIL IDX1 > C-STOCK-COUNT.
048100*        STEP 4 - DISTINCT-GROUP LIST, THEN SORT IT FOR
048200*        PRESENTATION.
048300     PERFORM 2300-BUILD-GROUPS
048400         VARYING IDX1 FROM 1 BY 1 UNTIL IDX1 > C-SEL-COUNT.
048500     PERFORM 2330-SORT-GROUPS.
048600*        STEP 5 - SUMMARY TOTALS OVER THE FILTERED SET.
048700     PERFORM 2400-SUMMARY-TOTALS
048800         VARYING IDX1 FROM 1 BY 1 UNTIL IDX1 > C-SEL-COUNT.
048900     MOVE C-SEL-COUNT TO C-SUM-ITEMS.
049000     MOVE C-GROUP-COUNT TO C-SUM-GROUPS.
049100*        STEP 6 - RESOLVE THE REQUESTED PAGE.
049200     PERFORM 2500-PAGINATE.
049300*        STEP 7 - PRINT ALL THREE REPORT SECTIONS IN ORDER.
049400     PERFORM 3000-STOCK-RPT.
049500     PERFORM 3200-GROUPLIST-RPT.
049600     PERFORM 3300-SUMMARY-RPT.
049700     PERFORM 4000-CLOSING.
049800     STOP RUN.
049900*
050000*    OPENS THE FILES, STAMPS TODAY'S DATE FOR THE COMPANY-
050100*    TITLE BANNER, READS THE PARM CARD, AND DEFAULTS THE PAGE
050200*    SIZE TO 50 IF THE CARD LEFT IT ZERO - PER REQUEST #02-139.
050300 1000-INIT.
050400*        SYSTEM CLOCK DATE DRIVES THE COMPANY-TITLE BANNER
050500*        ONLY - THIS PROGRAM HAS NO REPORTING DATE RANGE.
050600     MOVE FUNCTION CURRENT-DATE TO I-DATE.
050700     MOVE I-MONTH TO O-MONTH.
050800     MOVE I-DAY TO O-DAY.
050900     MOVE I-YEAR TO O-YEAR.
051000
051100     OPEN INPUT STOCK-FILE PARM-FILE.
051200     OPEN OUTPUT PRTOUT.
051300
051400*        PARM CARD IS READ ALL THE WAY THROUGH HERE, BEFORE
051500*        THE STOCK EXTRACT, SO THE FILTER LIST, SEARCH TEXT
051600*        AND PAGE REQUEST ARE ALL SETTLED BEFORE LOADING
051700*        STARTS.
051800     PERFORM 9010-READ-PARM.
051900     PERFORM 1100-PARM-LOOP UNTIL MORE-PARM = "NO".
052000
052100*        A ZERO PAGE SIZE ON THE PARM CARD MEANS "USE THE
052200*        DEFAULT" - SEE BUSINESS RULES/STOCK-REPORT.
052300     IF C-PAGE-SIZE = 0
052400         MOVE 50 TO C-PAGE-SIZE
052500     END-IF.
052600
052700     PERFORM 9000-READ-STOCK.
052800*
052900*    ONE PARM-FILE RECORD PER ITERATION - THE CONTROL RECORD
053000*    (TYPE 1) SETS THE SEARCH TEXT AND PAGE REQUEST, AND EVERY
053100*    FILTER RECORD (TYPE 2) APPENDS ONE GROUP-ID TO THE KEEP
053200*    LIST.  ANY OTHER TYPE IS IGNORED RATHER THAN ABORTING THE
053300*    RUN - SAME CONVENTION AS CBLANL06'S 1100-PARM-LOOP.
053400 1100-PARM-LOOP.
053500     EVALUATE TRUE
053600*            TYPE "1" - THE ONE CONTROL RECORD.  A SECOND
053700*            TYPE "1" CARD ON THE SAME DECK SIMPLY OVERWRITES
053800*            THE FIRST.
053900         WHEN PC-IS-CONTROL-REC
054000             MOVE PC-SEARCH-TEXT OF PC-CONTROL-AREA
054100                 TO WS-SEARCH-TEXT
054200             MOVE PC-PAGE-NUMBER OF PC-CONTROL-AREA
054300                 TO C-PAGE-NUMBER
054400             MOVE PC-PAGE-SIZE OF PC-CONTROL-AREA
054500                 TO C-PAGE-SIZE
054600*            TYPE "2" - ONE GROUP-ID APPENDED TO THE FILTER
054700*            LIST.  MULTIPLE CARDS ACCUMULATE - SEE
054800*            2110-GROUP-TEST.
054900         WHEN PC-IS-FILTER-REC
055000             ADD 1 TO C-GROUP-FILTER-COUNT
055100             MOVE PC-FILTER-AREA
055200                 TO T-GROUP-FILTER(C-GROUP-FILTER-COUNT)
055300*            ANY OTHER RECORD TYPE CODE IS IGNORED RATHER
055400*            THAN ABENDING THE RUN.
055500         WHEN OTHER
055600             CONTINUE
055700     END-EVALUATE.
055800     PERFORM 9010-READ-PARM.
055900*
056000 2000-LOAD-STOCK.
056100*    LOADS ONE WAREHOUSE STOCK-BALANCE ROW INTO STOCK-TABLE AND
056200*    PARSES THE RAW QUANTITY/PRICE/TOTAL-SUM TEXT - SEE 8200/
056300*    8210/8220.  MISSING NUMERIC INPUTS COME IN ALREADY ZERO
056400*    FROM THE FIXED-COLUMN EXTRACT, SO NO DEFAULTING HERE.
056500     ADD 1 TO C-STOCK-COUNT.
056600     MOVE I-GROUP-NAME TO ST-GROUP-NAME(C-STOCK-COUNT).
056700     MOVE I-GROUP-ID TO ST-GROUP-ID(C-STOCK-COUNT).
056800     MOVE I-GOOD-ID TO ST-GOOD-ID(C-STOCK-COUNT).
056900     MOVE I-GOOD-NAME TO ST-GOOD-NAME(C-STOCK-COUNT).
057000     PERFORM 8200-PARSE-QTY.
057100     PERFORM 8210-PARSE-PRICE.
057200     PERFORM 8220-PARSE-SUM.
057300     MOVE WS-PARSED-QTY TO ST-QUANTITY(C-STOCK-COUNT).
057400     MOVE WS-PARSED-PRICE TO ST-PRICE(C-STOCK-COUNT).
057500     MOVE WS-PARSED-SUM TO ST-TOTAL-SUM(C-STOCK-COUNT).
057600     PERFORM 9000-READ-STOCK.
057700*
057800 2100-FILTER-PASS.
057900*    TESTS ONE LOADED STOCK ROW AGAINST THE GROUP-ID FILTER AND
058000*    THE FREE-TEXT SEARCH; A ROW THAT PASSES BOTH IS COPIED INTO
058100*    FILTERED-TABLE FOR EVERYTHING DOWNSTREAM.  THE SEARCH TEST
058200*    IS ONLY PERFORMED IF THE GROUP TEST ALREADY PASSED - NO
058300*    POINT CASE-FOLDING AND SCANNING A ROW THE FILTER ALREADY
058400*    REJECTED.
058500     PERFORM 2110-GROUP-TEST.
058600     IF WS-FOUND
058700         PERFORM 2120-SEARCH-TEST
058800     END-IF.
058900*        BOTH TESTS PASSED - COPY THE ROW ACROSS INTACT.
059000     IF WS-FOUND
059100         ADD 1 TO C-SEL-COUNT
059200         MOVE ST-GROUP-NAME(IDX1) TO FT-GROUP-NAME(C-SEL-COUNT)
059300         MOVE ST-GROUP-ID(IDX1) TO FT-GROUP-ID(C-SEL-COUNT)
059400         MOVE ST-GOOD-ID(IDX1) TO FT-GOOD-ID(C-SEL-COUNT)
059500         MOVE ST-GOOD-NAME(IDX1) TO FT-GOOD-NAME(C-SEL-COUNT)
059600         MOVE ST-QUANTITY(IDX1) TO FT-QUANTITY(C-SEL-COUNT)
059700         MOVE ST-PRICE(IDX1) TO FT-PRICE(C-SEL-COUNT)
059800         MOVE ST-TOTAL-SUM(IDX1) TO FT-TOTAL-SUM(C-SEL-COUNT)
059900     END-IF.
060000*
060100 2110-GROUP-TEST.
060200*    NO FILTER LIST ON THE PARM CARD MEANS KEEP EVERYTHING - SEE
060300*    R. OKONKWO REQUEST #95-062.  OTHERWISE A LINEAR SCAN OF
060400*    GROUP-FILTER-TABLE, STOPPING THE MOMENT A MATCH IS FOUND.
060500     IF C-GROUP-FILTER-COUNT = 0
060600         SET WS-FOUND TO TRUE
060700     ELSE
060800         MOVE "NO " TO WS-FOUND-SW
060900         PERFORM 2111-GROUP-SCAN
061000             VARYING IDX2 FROM 1 BY 1
061100             UNTIL IDX2 > C-GROUP-FILTER-COUNT OR WS-FOUND
061200     END-IF.
061300*
061400*    ONE SCAN STEP - THE SHORT-CIRCUIT IN THE PERFORM VARYING
061500*    UNTIL CLAUSE ABOVE STOPS THE SCAN ON THE FIRST MATCH.
061600 2111-GROUP-SCAN.
061700     IF ST-GROUP-ID(IDX1) = T-GROUP-FILTER(IDX2)
061800         SET WS-FOUND TO TRUE
061900     END-IF.
062000*
062100 2120-SEARCH-TEST.
062200*    A BLANK SEARCH TEXT DISABLES SEARCHING - REQUEST #97-011.
062300*    OTHERWISE THE GROUP NAME AND GOOD NAME ARE BOTH CASE-
062400*    FOLDED AND SCANNED FOR THE TRIMMED, CASE-FOLDED SEARCH
062500*    TEXT AS A SUBSTRING - A MATCH ON EITHER NAME QUALIFIES.
062600     IF WS-SEARCH-TEXT = SPACES
062700         SET WS-FOUND TO TRUE
062800     ELSE
062900*            TRIM TRAILING BLANKS OFF THE SEARCH TEXT FIRST -
063000*            A BLANK-PADDED SEARCH TEXT WOULD NEVER MATCH A
063100*            SHORTER GROUP OR GOOD NAME.
063200         PERFORM 8300-CALC-SEARCH-LEN
063300         MOVE WS-SEARCH-TEXT TO WS-UC-SEARCH
063400         INSPECT WS-UC-SEARCH
063500             CONVERTING "abcdefghijklmnopqrstuvwxyz"
063600                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
063700         MOVE ST-GROUP-NAME(IDX1) TO WS-UC-GROUP
063800         INSPECT WS-UC-GROUP
063900             CONVERTING "abcdefghijklmnopqrstuvwxyz"
064000                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
064100         MOVE ST-GOOD-NAME(IDX1) TO WS-UC-GOOD
064200         INSPECT WS-UC-GOOD
064300             CONVERTING "abcdefghijklmnopqrstuvwxyz"
064400                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
064500         MOVE "NO " TO WS-FOUND-SW
064600*            LAST STARTING POSITION WORTH TRYING IN THE
064700*            40-WIDE GROUP NAME - REFERENCE MODIFICATION
064800*            PAST THIS WOULD RUN OFF THE END OF THE FIELD.
064900         COMPUTE WS-SCAN-LIMIT = 41 - WS-SEARCH-LEN
065000         PERFORM 8310-SCAN-GROUP
065100             VARYING WS-SCAN-POS FROM 1 BY 1
065200             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR WS-FOUND
065300         IF NOT WS-FOUND
065400*                SAME IDEA FOR THE 50-WIDE GOOD NAME, ONLY
065500*                TRIED IF THE GROUP-NAME SCAN ABOVE CAME UP
065600*                EMPTY.
065700             COMPUTE WS-SCAN-LIMIT = 51 - WS-SEARCH-LEN
065800             PERFORM 8320-SCAN-GOOD
065900                 VARYING WS-SCAN-POS FROM 1 BY 1
066000                 UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR WS-FOUND
066100         END-IF
066200     END-IF.
066300*
066400 2300-BUILD-GROUPS.
066500*    FIRST GROUP-NAME SEEN PER GROUP-ID WINS - REQUEST #05-088.
066600*    A LATER FILTERED ROW WITH THE SAME GROUP-ID BUT A
066700*    DIFFERENT-CASED OR RESPELLED NAME DOES NOT OVERWRITE THE
066800*    FIRST ONE RECORDED.
066900     MOVE "NO " TO WS-FOUND-SW.
067000     PERFORM 2310-GROUP-SCAN
067100         VARYING IDX2 FROM 1 BY 1
067200         UNTIL IDX2 > C-GROUP-COUNT OR WS-FOUND.
067300     IF NOT WS-FOUND
067400         ADD 1 TO C-GROUP-COUNT
067500         MOVE FT-GROUP-ID(IDX1) TO GL-GROUP-ID(C-GROUP-COUNT)
067600         MOVE FT-GROUP-NAME(IDX1) TO GL-GROUP-NAME(C-GROUP-COUNT)
067700     END-IF.
067800*
067900*    LINEAR SCAN OF GROUP-LIST-TABLE FOR THIS ROW'S GROUP-ID.
068000 2310-GROUP-SCAN.
068100     IF GL-GROUP-ID(IDX2) = FT-GROUP-ID(IDX1)
068200         SET WS-FOUND TO TRUE
068300     END-IF.
068400*
068500 2330-SORT-GROUPS.
068600*    BUBBLE-SORTS GROUP-LIST-TABLE INTO GROUP-NAME ASCENDING
068700*    ORDER FOR PRESENTATION - REQUEST #05-088.  A ONE-ROW (OR
068800*    EMPTY) LIST NEEDS NO SORT PASS AT ALL.
068900     IF C-GROUP-COUNT > 1
069000         MOVE 1 TO WS-MORE-SWAPS
069100         PERFORM 2340-ONE-PASS UNTIL WS-MORE-SWAPS = 0
069200     END-IF.
069300*
069400*    ONE PASS OF THE BUBBLE SORT OVER GROUP-LIST-TABLE.
069500 2340-ONE-PASS.
069600     MOVE 0 TO WS-MORE-SWAPS.
069700     PERFORM 2350-COMPARE-SWAP
069800         VARYING IDX1 FROM 1 BY 1
069900         UNTIL IDX1 > C-GROUP-COUNT - 1.
070000*
070100*    COMPARES ONE ADJACENT PAIR ON GROUP-NAME AND SWAPS BOTH
070200*    THE NAME AND ITS PARALLEL GROUP-ID THROUGH THE
070300*    WS-SWAP-GROUP-ID/WS-SWAP-GROUP-NAME SCRATCH FIELDS IF
070400*    OUT OF ORDER.
070500 2350-COMPARE-SWAP.
070600     IF GL-GROUP-NAME(IDX1) > GL-GROUP-NAME(IDX1 + 1)
070700         MOVE GL-GROUP-ID(IDX1) TO WS-SWAP-GROUP-ID
070800         MOVE GL-GROUP-NAME(IDX1) TO WS-SWAP-GROUP-NAME
070900         MOVE GL-GROUP-ID(IDX1 + 1) TO GL-GROUP-ID(IDX1)
071000         MOVE GL-GROUP-NAME(IDX1 + 1) TO GL-GROUP-NAME(IDX1)
071100         MOVE WS-SWAP-GROUP-ID TO GL-GROUP-ID(IDX1 + 1)
071200         MOVE WS-SWAP-GROUP-NAME TO GL-GROUP-NAME(IDX1 + 1)
071300         MOVE 1 TO WS-MORE-SWAPS
071400     END-IF.
071500*
071600*    ADDS ONE FILTERED ROW'S QUANTITY AND LINE VALUE INTO THE
071700*    RUNNING SUMMARY TOTALS - NO ROUNDING, PLAIN ADDITION OF
071800*    ALREADY-SCALED FIXED DECIMALS.
071900 2400-SUMMARY-TOTALS.
072000     ADD FT-QUANTITY(IDX1) TO C-SUM-QTY.
072100     ADD FT-TOTAL-SUM(IDX1) TO C-SUM-VALUE.
072200*
072300 2500-PAGINATE.
072400*    PAGE SIZE DEFAULTS TO 50; REQUESTED PAGE CLAMPED INTO
072500*    [1, TOTAL-PAGES] - REQUEST #02-139.  AN EMPTY FILTERED
072600*    SET IS A SPECIAL CASE BELOW - ZERO PAGES, ZERO EVERYTHING,
072700*    RATHER THAN A DIVIDE-BY-A-POSITIVE-NUMBER THAT WOULD
072800*    OTHERWISE STILL COMPUTE A (WRONG) PAGE 1.
072900     IF C-SEL-COUNT = 0
073000         MOVE 0 TO C-TOTAL-PAGES
073100         MOVE 0 TO C-PAGE-NUMBER
073200         MOVE 0 TO C-PAGE-START
073300         MOVE 0 TO C-PAGE-END
073400     ELSE
073500*            CEILING DIVISION - (N + SIZE - 1) / SIZE, INTEGER
073600*            TRUNCATION, GIVES THE SAME RESULT AS ROUNDING UP.
073700         COMPUTE C-TOTAL-PAGES =
073800             (C-SEL-COUNT + C-PAGE-SIZE - 1) / C-PAGE-SIZE
073900         IF C-PAGE-NUMBER < 1
074000             MOVE 1 TO C-PAGE-NUMBER
074100         END-IF
074200         IF C-PAGE-NUMBER > C-TOTAL-PAGES
074300             MOVE C-TOTAL-PAGES TO C-PAGE-NUMBER
074400         END-IF
074500*            PAGE-START/PAGE-END ARE THE FILTERED-TABLE
074600*            SUBSCRIPT BOUNDS FOR THE CLAMPED PAGE NUMBER -
074700*            3000-STOCK-RPT PRINTS EXACTLY THIS SLICE.
074800         COMPUTE C-PAGE-START =
074900             ((C-PAGE-NUMBER - 1) * C-PAGE-SIZE) + 1
075000         COMPUTE C-PAGE-END = C-PAGE-NUMBER * C-PAGE-SIZE
075100         IF C-PAGE-END > C-SEL-COUNT
075200             MOVE C-SEL-COUNT TO C-PAGE-END
075300         END-IF
075400     END-IF.
075500*
075600*    DETAIL SECTION - PRINTS ONLY THE REQUESTED PAGE'S SLICE OF
075700*    FILTERED-TABLE, WITH THE PAGE X OF Y BANNER.
075800 3000-STOCK-RPT.
075900     MOVE C-PAGE-NUMBER TO O-RPT-PAGE-NO.
076000     MOVE C-TOTAL-PAGES TO O-RPT-TOTAL-PAGES.
076100     PERFORM 9100-DETAIL-HEADING.
076200*        A ZERO PAGE-START MEANS THE FILTERED SET WAS EMPTY -
076300*        PRINT THE HEADING ALONE, NO DETAIL LINES, NO ABEND.
076400     IF C-PAGE-START > 0
076500         PERFORM 3010-ONE-DETAIL-LINE
076600             VARYING IDX1 FROM C-PAGE-START BY 1
076700             UNTIL IDX1 > C-PAGE-END
076800     END-IF.
076900*
077000 3010-ONE-DETAIL-LINE.
077100*        MOVE THE SEVEN FIELDS STRAIGHT ACROSS - NO EDITING
077200*        LOGIC OF ITS OWN, THE PIC Z/COMMA/PERIOD EDIT
077300*        CHARACTERS IN DETAIL-LINE DO ALL THE WORK.
077400     MOVE FT-GROUP-NAME(IDX1) TO O-GROUP-NAME.
077500     MOVE FT-GOOD-ID(IDX1) TO O-GOOD-ID.
077600     MOVE FT-GOOD-NAME(IDX1) TO O-GOOD-NAME.
077700     MOVE FT-QUANTITY(IDX1) TO O-QUANTITY.
077800     MOVE FT-PRICE(IDX1) TO O-PRICE.
077900     MOVE FT-TOTAL-SUM(IDX1) TO O-VALUE.
078000     WRITE PRTLINE FROM DETAIL-LINE
078100         AFTER ADVANCING 1 LINE
078200         AT EOP PERFORM 9100-DETAIL-HEADING.
078300*
078400*    DISTINCT-GROUP LISTING SECTION - PRINTS EVERY ROW OF
078500*    GROUP-LIST-TABLE, ALREADY IN GROUP-NAME ORDER.
078600 3200-GROUPLIST-RPT.
078700     PERFORM 9900-HEADING.
078800     WRITE PRTLINE FROM GROUPLIST-TITLE
078900         AFTER ADVANCING 2 LINES.
079000     WRITE PRTLINE FROM GROUPLIST-COLUMN-HEADING
079100         AFTER ADVANCING 2 LINES.
079200*        A ZERO GROUP COUNT (EMPTY FILTERED SET) PRINTS JUST
079300*        THE HEADING, SAME AS THE DETAIL SECTION ABOVE.
079400     IF C-GROUP-COUNT > 0
079500         PERFORM 3210-ONE-GROUPLIST-LINE
079600             VARYING IDX1 FROM 1 BY 1
079700             UNTIL IDX1 > C-GROUP-COUNT
079800     END-IF.
079900*
080000 3210-ONE-GROUPLIST-LINE.
080100     MOVE GL-GROUP-ID(IDX1) TO O-GL-GROUP-ID.
080200     MOVE GL-GROUP-NAME(IDX1) TO O-GL-GROUP-NAME.
080300     WRITE PRTLINE FROM GROUPLIST-LINE
080400         AFTER ADVANCING 1 LINE
080500         AT EOP PERFORM 9900-HEADING.
080600*
080700*    SUMMARY BLOCK - ONE PAGE, FOUR FIGURES, NO CONTROL BREAK.
080800*    ALWAYS PRINTS EVEN ON AN EMPTY FILTERED SET, SHOWING ALL
080900*    ZEROS RATHER THAN BEING SKIPPED.
081000 3300-SUMMARY-RPT.
081100     PERFORM 9900-HEADING.
081200     MOVE C-SUM-ITEMS TO O-SUM-ITEMS.
081300     MOVE C-SUM-GROUPS TO O-SUM-GROUPS.
081400     MOVE C-SUM-QTY TO O-SUM-QTY.
081500     MOVE C-SUM-VALUE TO O-SUM-VALUE.
081600     WRITE PRTLINE FROM SUMMARY-TITLE
081700         AFTER ADVANCING 2 LINES.
081800     WRITE PRTLINE FROM SUMMARY-LINE-1
081900         AFTER ADVANCING 2 LINES.
082000     WRITE PRTLINE FROM SUMMARY-LINE-2
082100         AFTER ADVANCING 1 LINE.
082200     WRITE PRTLINE FROM SUMMARY-LINE-3
082300         AFTER ADVANCING 1 LINE.
082400*
082500*    CLOSES EVERY FILE THE RUN OPENED.  NOTHING ELSE TO DO -
082600*    ALL THREE REPORT SECTIONS ARE ALREADY ON PRTOUT.
082700 4000-CLOSING.
082800     CLOSE STOCK-FILE PARM-FILE.
082900     CLOSE PRTOUT.
083000*
083100 8200-PARSE-QTY.
083200*    QUANTITY ARRIVES AS TEXT, SOMETIMES COMMA-DECIMAL, SAME AS
083300*    THE SALES EXTRACTS IN CBLANL06 - SWAP THE COMMA FOR A
083400*    PERIOD, SPLIT ON THE PERIOD AND RECOMPUTE THE QUANTITY -
083500*    A PLAIN MOVE CANNOT LINE UP THE DECIMAL POINT HERE.
083600     MOVE ZERO TO WS-PARSED-QTY WS-RAW-WHOLE-QTY WS-RAW-FRAC-QTY.
083700     MOVE I-QUANTITY-RAW TO WS-RAW-TEXT-14.
083800     INSPECT WS-RAW-TEXT-14
083900         CONVERTING "," TO ".".
084000     UNSTRING WS-RAW-TEXT-14 DELIMITED BY "."
084100         INTO WS-RAW-WHOLE-QTY WS-RAW-FRAC-QTY.
084200     COMPUTE WS-PARSED-QTY =
084300         WS-RAW-WHOLE-QTY + (WS-RAW-FRAC-QTY / 1000).
084400*
084500*    SAME COMMA-DECIMAL TREATMENT AS 8200-PARSE-QTY, FOR THE
084600*    UNIT PRICE (2 DECIMAL) FIGURE INSTEAD OF QUANTITY.
084700 8210-PARSE-PRICE.
084800     MOVE ZERO TO WS-PARSED-PRICE WS-RAW-WHOLE-PRC
084900         WS-RAW-FRAC-PRC.
085000     MOVE I-PRICE-RAW TO WS-RAW-TEXT-13.
085100     INSPECT WS-RAW-TEXT-13
085200         CONVERTING "," TO ".".
085300     UNSTRING WS-RAW-TEXT-13 DELIMITED BY "."
085400         INTO WS-RAW-WHOLE-PRC WS-RAW-FRAC-PRC.
085500     COMPUTE WS-PARSED-PRICE =
085600         WS-RAW-WHOLE-PRC + (WS-RAW-FRAC-PRC / 100).
085700*
085800*    SAME COMMA-DECIMAL TREATMENT AGAIN FOR THE LINE-VALUE
085900*    (2 DECIMAL) FIGURE - THE EXTRACT SUPPLIES THIS FIELD
086000*    ALREADY COMPUTED (QUANTITY TIMES PRICE), IT IS NOT
086100*    RECOMPUTED HERE.
086200 8220-PARSE-SUM.
086300     MOVE ZERO TO WS-PARSED-SUM WS-RAW-WHOLE-SUM
086400         WS-RAW-FRAC-SUM.
086500     MOVE I-TOTAL-SUM-RAW TO WS-RAW-TEXT-15.
086600     INSPECT WS-RAW-TEXT-15
086700         CONVERTING "," TO ".".
086800     UNSTRING WS-RAW-TEXT-15 DELIMITED BY "."
086900         INTO WS-RAW-WHOLE-SUM WS-RAW-FRAC-SUM.
087000     COMPUTE WS-PARSED-SUM =
087100         WS-RAW-WHOLE-SUM + (WS-RAW-FRAC-SUM / 100).
087200*
087300 8300-CALC-SEARCH-LEN.
087400*    TRIMS THE TRAILING BLANKS OFF THE PARM-CARD SEARCH TEXT SO
087500*    THE SUBSTRING SCAN BELOW ONLY CHECKS REAL CHARACTERS - A
087600*    FULL-WIDTH (30-BYTE, NO TRAILING BLANK) SEARCH TEXT LEAVES
087700*    WS-SEARCH-LEN AT 30 WITHOUT EVER ENTERING THE SCAN LOOP.
087800     MOVE 30 TO WS-SEARCH-LEN.
087900     PERFORM 8310-LEN-SCAN
088000         UNTIL WS-SEARCH-LEN = 0
088100            OR WS-SEARCH-TEXT (WS-SEARCH-LEN : 1) NOT = SPACE.
088200*
088300*    ONE BACKWARD STEP OF THE TRAILING-BLANK SCAN.
088400 8310-LEN-SCAN.
088500     SUBTRACT 1 FROM WS-SEARCH-LEN.
088600*
088700*    ONE SUBSTRING COMPARE AT WS-SCAN-POS AGAINST THE GROUP
088800*    NAME - REFERENCE MODIFICATION BOUNDED BY WS-SCAN-LIMIT SO
088900*    IT NEVER READS PAST THE END OF WS-UC-GROUP.
089000 8310-SCAN-GROUP.
089100     IF WS-UC-GROUP (WS-SCAN-POS : WS-SEARCH-LEN)
089200             = WS-UC-SEARCH (1 : WS-SEARCH-LEN)
089300         SET WS-FOUND TO TRUE
089400     END-IF.
089500*
089600*    SAME AS 8310-SCAN-GROUP, AGAINST THE GOOD NAME.
089700 8320-SCAN-GOOD.
089800     IF WS-UC-GOOD (WS-SCAN-POS : WS-SEARCH-LEN)
089900             = WS-UC-SEARCH (1 : WS-SEARCH-LEN)
090000         SET WS-FOUND TO TRUE
090100     END-IF.
090200*
090300*    ---- READ PARAGRAPHS - ONE PER INPUT FILE ----
090400*    EACH SETS ITS OWN MORE-* SWITCH "NO" AT END OF FILE -
090500*    THE MAINLINE PERFORM ... UNTIL LOOPS TEST THOSE.
090600*        THE WAREHOUSE BALANCE EXTRACT - DRIVES
090700*        2000-LOAD-STOCK'S PERFORM ... UNTIL LOOP.
090800 9000-READ-STOCK.
090900     READ STOCK-FILE
091000         AT END
091100             MOVE "NO" TO MORE-STOCK.
091200*
091300*        THE PARM-FILE CONTROL DECK - MAY HIT END OF FILE
091400*        IMMEDIATELY IF THE DECK IS EMPTY, WHICH IS A
091500*        SUPPORTED RUN (SEE THE OPERATIONS NOTES ABOVE).
091600 9010-READ-PARM.
091700     READ PARM-FILE
091800         AT END
091900             MOVE "NO" TO MORE-PARM.
092000*
092100*    ---- HEADING PARAGRAPHS - ONE PER REPORT SECTION ----
092200*    BOTH START A NEW PAGE AND BUMP THE SHARED PAGE COUNTER -
092300*    C-PCTR IS NOT RESET BETWEEN SECTIONS, SO PAGE NUMBERS RUN
092400*    CONTINUOUSLY ACROSS THE WHOLE REPORT.
092500 9100-DETAIL-HEADING.
092600     ADD 1 TO C-PCTR.
092700     MOVE C-PCTR TO O-PCTR.
092800     WRITE PRTLINE FROM COMPANY-TITLE
092900         AFTER ADVANCING PAGE.
093000     WRITE PRTLINE FROM REPORT-TITLE
093100         AFTER ADVANCING 1 LINE.
093200     WRITE PRTLINE FROM DETAIL-TITLE
093300         AFTER ADVANCING 2 LINES.
093400*
093500*    SHARED HEADING FOR THE GROUP-LISTING AND SUMMARY SECTIONS
093600*    - JUST THE COMPANY BANNER, SINCE 3200-GROUPLIST-RPT AND
093700*    3300-SUMMARY-RPT EACH WRITE THEIR OWN SECTION TITLE LINE.
093800 9900-HEADING.
093900     ADD 1 TO C-PCTR.
094000     MOVE C-PCTR TO O-PCTR.
094100     WRITE PRTLINE FROM COMPANY-TITLE
094200         AFTER ADVANCING PAGE.
094300*
094400*****************************************************************
094500* KNOWN LIMITATIONS                                             *
094600*****************************************************************
094700*    NO DYNAMIC RESIZING - STOCK-TABLE/FILTERED-TABLE ARE
094800*    FIXED AT 1000 OCCURS, GROUP-FILTER-TABLE/GROUP-LIST-TABLE
094900*    AT 200 OCCURS.  A RUN THAT OVERFLOWS ONE OF THESE ABENDS
095000*    ON A SUBSCRIPT-OUT-OF-RANGE RATHER THAN DROPPING THE
095100*    OVERFLOW ROWS - SEE THE OPERATIONS NOTES ABOVE FOR WHAT
095200*    TO RAISE.
095300*    THE FREE-TEXT SEARCH IS A PLAIN SUBSTRING MATCH, NOT A
095400*    WORD-BOUNDARY OR WILDCARD SEARCH - SEARCHING "TEA" ALSO
095500*    MATCHES "STEAMED MILK JUG" SINCE THAT GROUP/GOOD NAME
095600*    CONTAINS THE LETTERS T-E-A IN SEQUENCE.
095700*    TOTAL-SUM IS CARRIED THROUGH FROM THE EXTRACT AS SUPPLIED
095800*    (QUANTITY TIMES PRICE) - THIS PROGRAM NEVER RECOMPUTES IT,
095900*    SO AN UPSTREAM ROUNDING OR TRUNCATION DIFFERENCE IN THE
096000*    EXTRACT'S OWN MULTIPLICATION CARRIES STRAIGHT THROUGH TO
096100*    THE SUMMARY BLOCK'S TOTAL VALUE.
096200*
096300*****************************************************************
096400* PARAGRAPH CROSS-REFERENCE (RKP, KEPT CURRENT AT EACH REWORK)  *
096500*****************************************************************
096600*    0000-CBLANL07 ................ MAINLINE - SEE THE STEP-BY-
096700*                                    STEP COMMENTS AT THE TOP.
096800*    1000-INIT ..................... OPEN, READ PARM CARD,
096900*                                     DEFAULT PAGE SIZE.
097000*    1100-PARM-LOOP ................ ONE PARM-FILE RECORD.
097100*    2000-LOAD-STOCK ............... LOAD + PARSE ONE STOCK ROW.
097200*    2100-2120 ...................... GROUP FILTER AND FREE-TEXT
097300*                                     SEARCH.
097400*    2300-2350 ...................... DISTINCT-GROUP DERIVATION
097500*                                     AND SORT.
097600*    2400-SUMMARY-TOTALS ........... SUMMARY ACCUMULATORS.
097700*    2500-PAGINATE ................. PAGE-NUMBER/SIZE MATH.
097800*    3000/3200/3300 ................ THE THREE PRINT SECTIONS.
097900*    4000-CLOSING ................... CLOSE ALL FILES.
098000*    8200-8220 ...................... SHARED QTY/PRICE/SUM
098100*                                     COMMA-DECIMAL PARSERS.
098200*    8300-8320 ...................... FREE-TEXT SEARCH SUBSTRING
098300*                                     UTILITIES.
098400*    9000/9010 ...................... ONE READ PARAGRAPH PER
098500*                                     INPUT FILE.
098600*    9100/9900 ...................... ONE HEADING PARAGRAPH PER
098700*                                     REPORT SECTION FAMILY.
098800*
098900*****************************************************************
099000* VALIDATION NOTES (DNH, REQUEST #16-147 TEST PASS)             *
099100*****************************************************************
099200*    RAN AGAINST A COPY OF THE JUNE 2016 PRODUCTION STOCK
099300*    EXTRACT WITH A SEARCH TEXT CHOSEN TO MATCH NOTHING ON
099400*    FILE, TO CONFIRM THE EMPTY-RESULT-SET PATH REPORTED BY
099500*    THE HELP-DESK TICKET.  CONFIRMED:
099600*      - C-TOTAL-PAGES AND C-PAGE-NUMBER BOTH CAME BACK ZERO,
099700*        NOT ONE, WHEN C-SEL-COUNT WAS ZERO.
099800*      - THE DETAIL SECTION PRINTED ITS HEADING AND "PAGE 0
099900*        OF 0" BANNER WITH NO DETAIL LINES, NO ABEND.
100000*      - THE DISTINCT-GROUP LISTING PRINTED ITS HEADING WITH
100100*        NO GROUP ROWS.
100200*      - THE SUMMARY BLOCK STILL PRINTED, SHOWING ALL FOUR
100300*        FIGURES AS ZERO.
100400*    A SECOND PASS WITH A GROUP-ID FILTER CARD NAMING A GROUP
100500*    NOT PRESENT ON THE EXTRACT PRODUCED THE SAME EMPTY-SET
100600*    BEHAVIOR THROUGH ALL THREE SECTIONS.  A THIRD PASS WITH A
100700*    FULL-WIDTH (30-CHARACTER, NO TRAILING BLANK) SEARCH TEXT
100800*    CONFIRMED 8300-CALC-SEARCH-LEN LEAVES WS-SEARCH-LEN AT 30
100900*    AND THE SUBSTRING SCANS IN 8310/8320 STAY IN RANGE, PER
101000*    THE 02/27/14 CHANGE LOG ENTRY.
