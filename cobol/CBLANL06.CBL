000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLANL06.
000300 AUTHOR.              ASHLEY LINDQUIST.
000400 INSTALLATION.        REGAL BEAN COFFEE CO. - HOME OFFICE.
000500 DATE-WRITTEN.        02/14/1994.
000600 DATE-COMPILED.
000700 SECURITY.            UNCLASSIFIED.
000800*
000900*****************************************************************
001000* CBLANL06  --  COFFEE SALES ANALYTICS BATCH                    *
001100* MERGES THE THREE DAILY STORE-DOWNLOAD EXTRACTS (CUP COUNTS,   *
001200* CASH TAKINGS, PACKAGE WEIGHT) BY STORE AND DATE, THEN         *
001300* PRINTS THE SALES DETAIL, DAILY-TOTALS, GRAND-SUMMARY AND      *
001400* STORE/DATE PIVOT SECTIONS OF THE SALES ANALYTICS REPORT.      *
001500*****************************************************************
001600*
001700*    CHANGE LOG
001800*    ----------
001900*    02/14/94  AL   ORIGINAL PROGRAM - REPLACES THE THREE
002000*                   SEPARATE SPREADSHEETS THE STORES USED TO
002100*                   MAIL IN.  MERGE KEY IS STORE NAME + DATE.
002200*    09/03/94  AL   ADDED THE DAILY-TOTALS CONTROL BREAK SECTION
002300*                   PER W. OKAFOR (ACCOUNTING) REQUEST #94-118.
002400*    04/11/96  AL   ADDED GRAND-SUMMARY SECTION AND THE PAGE
002500*                   COUNT/STORE COUNT ACCUMULATORS.
002600*    03/19/97  AL   CUPS/ALL-CUP FALLBACK RULE ADDED PER SPEC
002700*                   MEMO #96-041 - SOME STORE REGISTERS STILL
002800*                   ONLY REPORT THE OLD ALL-CUP FIELD, OTHERS
002900*                   ONLY REPORT THE MONO/BLEND/CAOTINA BREAKDOWN,
003000*                   SO ONE HAS TO STAND IN FOR THE OTHER.
003100*    01/06/99  TJR  YEAR 2000 REVIEW - WS-DATE-KEY AND THE PARM
003200*                   CARD DATES ARE ALL 4-DIGIT YEAR.  NO WINDOWED
003300*                   DATE LOGIC IN THIS PROGRAM.  REQUEST #99-004.
003400*    04/02/99  TJR  REQUEST #99-031 - SUMS AND PACKAGES EXTRACTS
003500*                   NOW DISCARD AN UNPARSEABLE ORDER DATE THE
003600*                   SAME AS THE CUPS EXTRACT ALREADY DID - BAD
003700*                   WEIGHT-FEED ROWS WERE SLIPPING PAST THE
003800*                   BLANK-STORE TEST AND THROWING OFF THE MERGE.
003900*    06/22/01  TJR  ADDED THE STORE/DATE PIVOT SECTION AND THE
004000*                   PARM-CARD STORE-ORDER LIST (REQUEST #01-077).
004100*    11/14/03  CMW  ALL-CUP FALLBACK NOW ALSO APPLIES TO THE
004200*                   DAILY AND GRAND CUP TOTALS, NOT JUST THE
004300*                   DETAIL LINE.  REQUEST #03-241.
004400*    05/02/07  CMW  SORT KEY CODE ON THE PARM CARD NOW SELECTS
004500*                   THE PRESENTATION ORDER OF THE DETAIL SECTION
004600*                   WITHOUT DISTURBING THE MERGE KEY.  #07-063.
004700*    08/18/09  CMW  GRAND SUMMARY NOW CARRIES THE EARLIEST AND
004800*                   LATEST SALES DATE IN THE SELECTED RANGE -
004900*                   ACCOUNTING WANTED IT ON THE SAME LINE AS
005000*                   THE STORE COUNT.  REQUEST #09-156.
005100*    02/09/11  RKP  FIXED 2630-FIND-DATE - THE TABLE SCAN WAS
005200*                   NOT STOPPING ON A MATCH, SO A REPEATED SALES
005300*                   DATE (MORE THAN ONE STORE PER DAY, WHICH IS
005400*                   THE NORMAL CASE) POSTED ITS DAILY TOTALS
005500*                   INTO THE WRONG ROW.  REQUEST #11-029.
005600*    07/14/13  RKP  PARM-REC REWORKED SO PC-CONTROL-AREA AND
005700*                   PC-STORE-AREA REDEFINE PC-DETAIL AS PROPER
005800*                   SIBLINGS INSTEAD OF A NESTED REDEFINES OF
005900*                   THEIR OWN PARENT GROUP.  REQUEST #13-062.
006000*    03/11/15  RKP  RAISED CASH-TABLE/KG-TABLE/MERGED-SALES-
006100*                   TABLE FROM 300 TO 500 OCCURS AFTER THE
006200*                   DOWNTOWN PLAZA REMODEL ADDED A SECOND
006300*                   REGISTER BANK - THE OLD LIMIT WAS BEING HIT
006400*                   ON THE BUSIEST HOLIDAY WEEKENDS.  #15-019.
006500*    09/22/17  DNH  PIVOT-DATE-TABLE/DAILY-TOTAL-TABLE RAISED
006600*                   FROM 62 TO 100 OCCURS SO A FULL QUARTER CAN
006700*                   BE RUN IN ONE PASS WITHOUT RECOMPILING.
006800*                   REQUEST #17-204.
006900*    06/05/19  DNH  REVIEWED FOR THE STORE-NAME-WITH-EMBEDDED-
007000*                   BLANK COMPLAINT (THE "OLD TOWN  MARKET"
007100*                   STORE, TWO SPACES IN THE MIDDLE) - CONFIRMED
007200*                   8100-TRIM-STORE ONLY STRIPS LEADING BLANKS
007300*                   AND LEAVES INTERNAL ONES ALONE, NO CHANGE
007400*                   NEEDED.  REQUEST #19-077.
007500*    01/22/22  RKP  DAILY-LINE WAS PRINTING THE CONTROL-BREAK
007600*                   ROW WITH NO STORE COLUMN AT ALL - THE
007700*                   WAREHOUSE AUDITOR COULDN'T TELL A DAILY
007800*                   TOTAL ROW FROM A ONE-OFF MISSING STORE NAME
007900*                   AT A GLANCE.  ADDED O-D-STORE-LABEL CARRYING
008000*                   THE LITERAL "TOTAL" IN THE SAME COLUMN
008100*                   DETAIL-LINE PUTS THE STORE NAME IN, AND
008200*                   LINED UP DAILY-HEAD2'S CAPTIONS TO MATCH
008300*                   DETAIL-TITLE'S STORE-THEN-DATE ORDER.
008400*                   REQUEST #22-014.
008500*
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SOURCE-COMPUTER.     IBM-370.
008900 OBJECT-COMPUTER.     IBM-370.
009000 SPECIAL-NAMES.
009100     C01 IS TOP-OF-FORM.
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400*
009500*    FOUR INPUT FEEDS, ONE PRINT FILE - SEE THE FD COMMENTS
009600*    BELOW FOR WHAT EACH LOGICAL NAME CARRIES.
009700
009800*    CUPSIN DRIVES THE MERGE - SEE 2000-MAINLINE.
009900     SELECT CUPS-FILE
010000         ASSIGN TO CUPSIN
010100         ORGANIZATION IS LINE SEQUENTIAL.
010200
010300*    SUMSIN IS THE CASH-TAKINGS SIDE EXTRACT, LOADED INTO
010400*    CASH-TABLE BEFORE THE CUPS-DRIVEN MERGE STARTS.
010500     SELECT SUMS-FILE
010600         ASSIGN TO SUMSIN
010700         ORGANIZATION IS LINE SEQUENTIAL.
010800
010900*    PKGSIN IS THE RETAIL-PACKAGE-WEIGHT SIDE EXTRACT, LOADED
011000*    INTO KG-TABLE THE SAME WAY AS SUMSIN ABOVE.
011100     SELECT PACKAGES-FILE
011200         ASSIGN TO PKGSIN
011300         ORGANIZATION IS LINE SEQUENTIAL.
011400
011500*    PARMIN IS THE RUN-CONTROL CARD DECK - SEE THE OPERATIONS
011600*    NOTES AHEAD OF THE PROCEDURE DIVISION FOR CARD FORMATS.
011700     SELECT PARM-FILE
011800         ASSIGN TO PARMIN
011900         ORGANIZATION IS LINE SEQUENTIAL.
012000
012100*    SALESRPT IS THE ONE PRINT FILE - ALL FOUR REPORT
012200*    SECTIONS WRITE TO IT IN SEQUENCE.
012300     SELECT PRTOUT
012400         ASSIGN TO SALESRPT
012500         ORGANIZATION IS RECORD SEQUENTIAL.
012600
012700 DATA DIVISION.
012800 FILE SECTION.
012900*
013000*    CUPS-FILE IS THE DRIVING EXTRACT - ONE ROW PER STORE/DATE
013100*    WITH THE CUP-COUNT BREAKDOWN.  SUMS-FILE AND PACKAGES-FILE
013200*    ARE THE TWO SECONDARY EXTRACTS MATCHED TO IT BY STORE NAME
013300*    AND ORDER DATE IN 2250-MERGE-BUILD.
013400 FD  CUPS-FILE
013500     LABEL RECORD IS STANDARD
013600     RECORD CONTAINS 80 CHARACTERS
013700     DATA RECORD IS CUPS-REC.
013800*    CBCUPWS - STORE NAME, ORDER DATE, AND THE FOUR CUP
013900*    COUNTS (MONO/BLEND/CAOTINA/LEGACY ALL-CUP).
014000     COPY CBCUPWS.
014100
014200 FD  SUMS-FILE
014300     LABEL RECORD IS STANDARD
014400     RECORD CONTAINS 80 CHARACTERS
014500     DATA RECORD IS SUMS-REC.
014600*    CBSUMWS - STORE NAME, ORDER DATE, RAW (POSSIBLY COMMA-
014700*    DECIMAL) CASH TEXT PARSED BY 8200-PARSE-AMOUNT.
014800     COPY CBSUMWS.
014900
015000 FD  PACKAGES-FILE
015100     LABEL RECORD IS STANDARD
015200     RECORD CONTAINS 80 CHARACTERS
015300     DATA RECORD IS PACKAGES-REC.
015400*    CBPKGWS - STORE NAME, ORDER DATE, RAW PACKAGE-WEIGHT
015500*    TEXT PARSED BY 8210-PARSE-WEIGHT.
015600     COPY CBPKGWS.
015700
015800*    PARM-FILE IS THE RUN-CONTROL CARD DECK - ONE OPTIONAL
015900*    CONTROL RECORD (DATE RANGE + SORT KEY) FOLLOWED BY ZERO
016000*    OR MORE STORE-ORDER RECORDS (PRESENTATION ORDER FOR THE
016100*    PIVOT COLUMNS).  PC-DETAIL IS REDEFINED TWO WAYS BELOW -
016200*    SEE THE 07/14/13 CHANGE LOG ENTRY ABOVE.
016300 FD  PARM-FILE
016400     LABEL RECORD IS STANDARD
016500     RECORD CONTAINS 40 CHARACTERS
016600     DATA RECORD IS PARM-REC.
016700 01  PARM-REC.
016800*        RECORD TYPE CODE - SEE 1100-PARM-LOOP'S EVALUATE.
016900     05  PC-REC-TYPE          PIC X(01).
017000         88  PC-IS-CONTROL-REC        VALUE "1".
017100         88  PC-IS-STORE-ORDER-REC    VALUE "2".
017200     05  PC-DETAIL                    PIC X(35).
017300*        TYPE "1" VIEW - REPORTING RANGE AND SORT KEY CODE.
017400     05  PC-CONTROL-AREA  REDEFINES PC-DETAIL.
017500         10  PC-BEGIN-DATE        PIC X(10).
017600         10  PC-END-DATE          PIC X(10).
017700         10  PC-SORT-KEY-CODE     PIC X(01).
017800         10  FILLER               PIC X(14).
017900*        TYPE "2" VIEW - ONE PIVOT-COLUMN STORE NAME.
018000     05  PC-STORE-AREA    REDEFINES PC-DETAIL
018100                                    PIC X(30).
018200     05  FILLER           PIC X(04).
018300
018400*    PRINT FILE - 132-COLUMN STANDARD GREENBAR.  LINAGE STOPS
018500*    AT LINE 55 SO THE PAGE FOOTING NEVER RUNS INTO THE NEXT
018600*    FORM'S PERFORATION.
018700 FD  PRTOUT
018800     LABEL RECORD IS OMITTED
018900     RECORD CONTAINS 132 CHARACTERS
019000     LINAGE IS 60 WITH FOOTING AT 55
019100     DATA RECORD IS PRTLINE.
019200*        PLAIN X(132) BUFFER - EVERY WRITE STATEMENT IN THIS
019300*        PROGRAM USES WRITE PRTLINE FROM SOME OTHER 01-GROUP,
019400*        SO PRTLINE ITSELF NEVER NEEDS ITS OWN SUBFIELDS.
019500 01  PRTLINE                  PIC X(132).
019600
019700 WORKING-STORAGE SECTION.
019800
019900*    WORK-AREA HOLDS THE RUN COUNTERS AND SUBSCRIPTS SHARED
020000*    ACROSS SECTIONS - EVERY COUNT AND SUBSCRIPT IS COMP SO
020100*    TABLE ARITHMETIC STAYS IN BINARY, NOT ZONED DECIMAL.
020200 01  WORK-AREA.
020300*        PAGE COUNTER - RUNS CONTINUOUSLY ACROSS ALL FOUR
020400*        REPORT SECTIONS, NOT RESET BETWEEN THEM.
020500     05  C-PCTR               PIC 9(02) COMP VALUE ZERO.
020600*        ROW COUNTS FOR THE THREE SIDE TABLES AND THE MERGE
020700*        TABLE ITSELF - ALSO DOUBLE AS THE "NEXT FREE SLOT"
020800*        SUBSCRIPT WHEN BUILDING EACH TABLE.
020900     05  C-SUMS-COUNT         PIC 9(04) COMP VALUE ZERO.
021000     05  C-PKG-COUNT          PIC 9(04) COMP VALUE ZERO.
021100     05  C-MERGE-COUNT        PIC 9(04) COMP VALUE ZERO.
021200*        DISTINCT-STORE / DISTINCT-DATE / PIVOT-COLUMN /
021300*        STORE-ORDER-CARD ROW COUNTS - ONE PER TABLE BUILT
021400*        DURING THE DAILY-TOTALS AND PIVOT PASSES.
021500     05  C-DATA-STORE-COUNT   PIC 9(04) COMP VALUE ZERO.
021600     05  C-PIVOT-STORE-COUNT  PIC 9(04) COMP VALUE ZERO.
021700     05  C-PIVOT-DATE-COUNT   PIC 9(04) COMP VALUE ZERO.
021800     05  C-ORDER-LIST-COUNT   PIC 9(04) COMP VALUE ZERO.
021900     05  C-PIVOT-BAND-COUNT   PIC 9(04) COMP VALUE ZERO.
022000*        GENERAL-PURPOSE TABLE SUBSCRIPTS - REUSED BY MANY
022100*        PARAGRAPHS, NEVER HELD ACROSS A PERFORM BOUNDARY.
022200     05  IDX1                 PIC 9(04) COMP VALUE ZERO.
022300     05  IDX2                 PIC 9(04) COMP VALUE ZERO.
022400     05  IDX3                 PIC 9(04) COMP VALUE ZERO.
022500*        PIVOT BAND (TWO-STORE-WIDE PRINT GROUP) POINTERS -
022600*        SEE 3300-PIVOT-RPT AND ITS DEPENDENTS.
022700     05  WS-BAND-NO           PIC 9(04) COMP VALUE ZERO.
022800     05  WS-BAND-START        PIC 9(04) COMP VALUE ZERO.
022900     05  WS-BAND-END          PIC 9(04) COMP VALUE ZERO.
023000*        BUBBLE-SORT "DID WE SWAP ANYTHING THIS PASS" FLAG
023100*        AND THE GENERIC COMPARE RESULT (>0 MEANS SWAP).
023200     05  WS-MORE-SWAPS        PIC 9(01) COMP VALUE ZERO.
023300     05  WS-COMPARE-RESULT    PIC S9(01) COMP VALUE ZERO.
023400*        COUNT OF LEADING SPACES STRIPPED BY 8100-TRIM-STORE.
023500     05  WS-LEAD-CT           PIC 9(02) COMP VALUE ZERO.
023600*        GENERIC "DID THE TABLE SCAN FIND A MATCH" FLAG -
023700*        SHARED BY EVERY FIND-/SCAN- PARAGRAPH PAIR.
023800     05  WS-FOUND-SW          PIC X(03) VALUE "NO ".
023900         88  WS-FOUND                   VALUE "YES".
024000*        END-OF-FILE SWITCHES, ONE PER INPUT FILE - SET "NO"
024100*        BY THE MATCHING 90XX-READ- PARAGRAPH AT END.
024200     05  MORE-CUPS            PIC X(03) VALUE "YES".
024300     05  MORE-SUMS            PIC X(03) VALUE "YES".
024400     05  MORE-PKGS            PIC X(03) VALUE "YES".
024500     05  MORE-PARM            PIC X(03) VALUE "YES".
024600*        SET "YES" BY 2200-MAINLINE WHEN THE CURRENT CUPS
024700*        ROW FAILS VALIDATION AND SHOULD NOT BE MERGED.
024800     05  WS-SKIP-SW           PIC X(03) VALUE "NO ".
024900*        EFFECTIVE REPORTING RANGE - EITHER TAKEN FROM THE
025000*        PARM CARD'S CONTROL RECORD OR DEFAULTED BY 1000-INIT.
025100     05  WS-PARM-BEGIN-DATE   PIC X(10) VALUE SPACES.
025200     05  WS-PARM-END-DATE     PIC X(10) VALUE SPACES.
025300*        SORT-MODE 88-LEVELS DRIVE 2480-COMPARE-ENTRIES - "D"
025400*        (DATE, THE DEFAULT) UNLESS THE PARM CARD'S CONTROL
025500*        RECORD ASKS FOR STORE/CASH/CUPS/PACKAGES ORDER.
025600     05  WS-SORT-MODE         PIC X(01) VALUE "D".
025700         88  WS-SORT-STORE              VALUE "S".
025800         88  WS-SORT-CASH                VALUE "C".
025900         88  WS-SORT-CUPS                VALUE "U".
026000         88  WS-SORT-PACKAGES            VALUE "P".
026100         88  WS-SORT-DATE                VALUE "D".
026200*        UPPERCASED SCRATCH COPIES OF TWO STORE NAMES, USED
026300*        ONLY BY 2480-COMPARE-ENTRIES SO THE CASE-BLIND STORE
026400*        COMPARE NEVER TOUCHES THE REAL MERGE KEY.
026500     05  WS-UC-NAME1           PIC X(30).
026600     05  WS-UC-NAME2           PIC X(30).
026700*        RAW STORE NAME AS READ, AND THE BLANK-TRIMMED FORM
026800*        8100-TRIM-STORE LEAVES BEHIND FOR USE AS A MERGE KEY.
026900     05  WS-STORE-NAME-IN      PIC X(30).
027000     05  WS-TRIM-NAME          PIC X(30).
027100*        ONE MERGE-TABLE ROW (CBMRGWS IS 85 BYTES) LIFTED OUT
027200*        HERE WHILE 2490-SWAP-ENTRIES EXCHANGES TWO ROWS.
027300     05  WS-SWAP-ENTRY         PIC X(85).
027400*        EFFECTIVE-CUPS IS THE SCRATCH PAD FOR THE CUPS/ALL-CUP
027500*        FALLBACK COMPUTED IN 2250-MERGE-BUILD - SEE THE
027600*        03/19/97 CHANGE LOG ENTRY.
027700     05  WS-EFFECTIVE-CUPS     PIC 9(05) COMP VALUE ZERO.
027800*        COMMA-DECIMAL SCRATCH FIELDS FOR 8200-PARSE-AMOUNT -
027900*        RAW TEXT, SPLIT WHOLE/FRACTIONAL PARTS, THEN THE
028000*        RECOMPUTED SIGNED CASH AMOUNT.
028100     05  WS-RAW-TEXT-15        PIC X(15).
028200     05  WS-RAW-WHOLE          PIC 9(09).
028300     05  WS-RAW-FRAC           PIC 9(02).
028400     05  WS-PARSED-AMOUNT      PIC S9(09)V99.
028500*        SAME IDEA AS THE THREE FIELDS ABOVE, FOR THE PACKAGE-
028600*        WEIGHT (3-DECIMAL) FIGURE IN 8210-PARSE-WEIGHT.
028700     05  WS-RAW-TEXT-13        PIC X(13).
028800     05  WS-RAW-WHOLE-KG       PIC 9(06).
028900     05  WS-RAW-FRAC-KG        PIC 9(03).
029000     05  WS-PARSED-WEIGHT      PIC S9(06)V999.
029100*        ONE PIVOT-DATE-TABLE ENTRY LIFTED OUT WHILE
029200*        2680-SWAP-DATE-ROW EXCHANGES TWO DATE/TOTAL ROWS.
029300     05  WS-SWAP-DATE          PIC X(10).
029400     05  FILLER                PIC X(05).
029500*    SCRATCH GROUP FOR 2680-SWAP-DATE-ROW - ONE DAILY-TOTAL ROW
029600*    AT A TIME IS LIFTED OUT HERE WHILE THE BUBBLE SORT SWAPS
029700*    TWO ADJACENT ROWS OF DAILY-TOTAL-TABLE.
029800 01  WS-SWAP-DAILY.
029900     05  SW-CUPS               PIC 9(09) COMP.
030000     05  SW-MONO               PIC 9(09) COMP.
030100     05  SW-BLEND              PIC 9(09) COMP.
030200     05  SW-CAOTINA            PIC 9(09) COMP.
030300     05  SW-ALLCUP             PIC 9(09) COMP.
030400     05  SW-CASH               PIC S9(11)V99.
030500     05  SW-KG                 PIC S9(08)V999.
030600     05  FILLER                PIC X(05).
030700
030800*    GRAND-TOTAL-AREA ACCUMULATES ACROSS EVERY DISTINCT SALES
030900*    DATE IN 2700-GRAND-TOTALS/2710-ADD-ONE-DATE.  COUNTS AND
031000*    CUP TOTALS ARE COMP; CASH AND KG STAY ZONED DISPLAY LIKE
031100*    EVERY OTHER MONEY/WEIGHT FIELD IN THIS PROGRAM.  THE
031200*    MIN/MAX SALES-DATE PAIR (08/18/09 CHANGE) STAYS SPACES
031300*    WHEN THE SELECTED RANGE HAS NO ROWS IN IT AT ALL.
031400 01  GRAND-TOTAL-AREA.
031500     05  C-GT-STORE-CTR        PIC 9(04) COMP VALUE ZERO.
031600     05  C-GT-CUPS             PIC 9(09) COMP VALUE ZERO.
031700     05  C-GT-MONO             PIC 9(09) COMP VALUE ZERO.
031800     05  C-GT-BLEND            PIC 9(09) COMP VALUE ZERO.
031900     05  C-GT-CAOTINA          PIC 9(09) COMP VALUE ZERO.
032000     05  C-GT-ALLCUP           PIC 9(09) COMP VALUE ZERO.
032100     05  C-GT-CASH             PIC S9(11)V99 VALUE ZERO.
032200     05  C-GT-KG               PIC S9(08)V999 VALUE ZERO.
032300     05  WS-GT-MIN-DATE        PIC X(10) VALUE SPACES.
032400     05  WS-GT-MAX-DATE        PIC X(10) VALUE SPACES.
032500     05  FILLER                PIC X(05).
032600
032700*    TODAY'S DATE (FROM THE SYSTEM CLOCK) AND ITS TWO TEXT
032800*    FORMS BELOW GIVE THE DEFAULT REPORTING RANGE - FIRST OF
032900*    THE CURRENT MONTH THROUGH TODAY - WHEN THE PARM CARD
033000*    LEAVES EITHER BOUND BLANK.  SEE 1000-INIT.
033100*        I-DATE IS FUNCTION CURRENT-DATE'S RECEIVING FIELD -
033200*        ONLY THE FIRST THREE PIECES (YEAR/MONTH/DAY) ARE
033300*        USED, THE TIME-OF-DAY AND OFFSET BYTES LAND IN THE
033400*        TRAILING FILLER AND ARE NEVER REFERENCED.
033500 01  I-DATE.
033600     05  I-YEAR                PIC 9(04).
033700     05  I-MONTH               PIC 9(02).
033800     05  I-DAY                 PIC 9(02).
033900     05  FILLER                PIC X(02).
034000*        TODAY IN YYYY-MM-DD TEXT - THE DEFAULT END-OF-RANGE
034100*        WHEN THE PARM CARD LEAVES PC-END-DATE BLANK.
034200 01  WS-TODAY-TEXT.
034300     05  WS-TODAY-YYYY         PIC 9(04).
034400     05  FILLER                PIC X(01) VALUE "-".
034500     05  WS-TODAY-MM           PIC 9(02).
034600     05  FILLER                PIC X(01) VALUE "-".
034700     05  WS-TODAY-DD           PIC 9(02).
034800*        FIRST DAY OF THE CURRENT MONTH IN YYYY-MM-DD TEXT -
034900*        THE DEFAULT BEGIN-OF-RANGE WHEN THE PARM CARD LEAVES
035000*        PC-BEGIN-DATE BLANK.  THE DAY PORTION IS A LITERAL
035100*        "-01" FILLER, NEVER COMPUTED.
035200 01  WS-MONTH-START-TEXT.
035300     05  WS-MS-YYYY            PIC 9(04).
035400     05  FILLER                PIC X(01) VALUE "-".
035500     05  WS-MS-MM              PIC 9(02).
035600     05  FILLER                PIC X(04) VALUE "-01".
035700
035800     COPY CBDATWS.
035900
036000*    CASH-TABLE AND KG-TABLE HOLD THE SUMS AND PACKAGES EXTRACTS
036100*    KEYED BY TRIMMED STORE NAME + ORDER DATE, SCANNED LINEARLY
036200*    BY 2260-CASH-LOOKUP/2270-KG-LOOKUP WHILE THE MERGE TABLE IS
036300*    BUILT.  500 ROWS IS COMFORTABLY ABOVE THE BUSIEST MONTH'S
036400*    STORE/DATE COMBINATIONS ACROSS THE CHAIN.
036500 01  CASH-TABLE.
036600     05  T-CASH-ENTRY OCCURS 500 TIMES.
036700*            STORE/DATE KEY AND THE SUMMED CASH FOR THAT KEY -
036800*            DUPLICATE SUMS ROWS FOR THE SAME KEY ARE ADDED
036900*            IN BY 2000-LOAD-SUMS, NOT OVERWRITTEN.
037000         10  T-CASH-STORE      PIC X(30).
037100         10  T-CASH-DATE       PIC X(10).
037200         10  T-CASH-AMT        PIC S9(09)V99.
037300     05  FILLER                PIC X(05).
037400
037500 01  KG-TABLE.
037600     05  T-KG-ENTRY OCCURS 500 TIMES.
037700*            SAME SHAPE AS CASH-TABLE ABOVE, FOR THE
037800*            RETAIL-PACKAGE WEIGHT EXTRACT.
037900         10  T-KG-STORE        PIC X(30).
038000         10  T-KG-DATE         PIC X(10).
038100         10  T-KG-AMT          PIC S9(06)V999.
038200     05  FILLER                PIC X(05).
038300
038400*    MERGED-SALES-TABLE IS THE ONE ROW-PER-STORE/DATE TABLE
038500*    EVERYTHING DOWNSTREAM (SORTS, DAILY TOTALS, GRAND TOTALS,
038600*    PIVOT, DETAIL PRINT) IS DRIVEN FROM.  CBMRGWS CARRIES THE
038700*    MERGE RECORD LAYOUT ITSELF.
038800 01  MERGED-SALES-TABLE.
038900     05  T-MERGE-ENTRY OCCURS 500 TIMES.
039000         COPY CBMRGWS.
039100     05  FILLER                PIC X(05).
039200
039300*    DISTINCT-STORE LIST BUILT IN 2610-ONE-MERGE-ROW WHILE THE
039400*    DAILY-TOTALS CONTROL BREAK RUNS - USED AGAIN BY
039500*    2500-BUILD-PIVOT TO ORDER THE PIVOT COLUMNS.
039600 01  DATA-STORE-TABLE.
039700     05  T-DATA-STORE OCCURS 50 TIMES PIC X(30).
039800     05  FILLER                PIC X(05).
039900
040000*    STORE-ORDER-TABLE IS THE PARM-CARD'S REQUESTED PIVOT
040100*    COLUMN ORDER (TYPE-2 RECORDS) - ANY STORE THAT REPORTED
040200*    BUT WASN'T NAMED ON A CARD GETS APPENDED ALPHABETICALLY
040300*    BY 2520-ADD-REMAINING-STORES.
040400 01  STORE-ORDER-TABLE.
040500     05  T-STORE-ORDER OCCURS 50 TIMES PIC X(30).
040600     05  FILLER                PIC X(05).
040700
040800*    FINAL PIVOT COLUMN (STORE) ORDER AFTER 2500-BUILD-PIVOT -
040900*    PARM-CARD ORDER FIRST, REMAINING STORES ALPHABETICAL.
041000 01  PIVOT-STORE-TABLE.
041100     05  T-PIVOT-STORE OCCURS 50 TIMES PIC X(30).
041200     05  FILLER                PIC X(05).
041300
041400*    DISTINCT SALES DATES, ASCENDING AFTER 2650-SORT-DATES -
041500*    THE PIVOT ROW AXIS AND THE DAILY-TOTALS ROW KEY.
041600 01  PIVOT-DATE-TABLE.
041700     05  T-PIVOT-DATE OCCURS 100 TIMES PIC X(10).
041800     05  FILLER                PIC X(05).
041900
042000*    ONE ROW PER DISTINCT SALES DATE, PARALLEL TO
042100*    PIVOT-DATE-TABLE - THE DAILY-TOTALS CONTROL-BREAK
042200*    ACCUMULATORS FILLED BY 2610-ONE-MERGE-ROW.
042300 01  DAILY-TOTAL-TABLE.
042400     05  T-DAILY-TOTAL OCCURS 100 TIMES.
042500*            SEVEN SUMMED MEASURES FOR ONE DATE, PARALLEL TO
042600*            PIVOT-DATE-TABLE(IDX) - CUP BREAKDOWN, THE
042700*            FALLBACK CUP TOTALS, THEN CASH AND KG.
042800         10  DT-CUPS           PIC 9(09) COMP.
042900         10  DT-MONO            PIC 9(09) COMP.
043000         10  DT-BLEND            PIC 9(09) COMP.
043100         10  DT-CAOTINA           PIC 9(09) COMP.
043200         10  DT-ALLCUP             PIC 9(09) COMP.
043300         10  DT-CASH                PIC S9(11)V99.
043400         10  DT-KG                    PIC S9(08)V999.
043500     05  FILLER                PIC X(05).
043600
043700*    PIVOT-CELL-TABLE IS THE STORE/DATE GRID ITSELF - ROW BY
043800*    DATE, COLUMN BY STORE.  PV-PRESENT-SW TELLS 3320-ONE-
043900*    PIVOT-ROW WHETHER A CELL WAS EVER POSTED (A STORE THAT
044000*    DIDN'T REPORT ON A GIVEN DATE LEAVES ITS CELL AT "N").
044100 01  PIVOT-CELL-TABLE.
044200     05  T-PIVOT-ROW OCCURS 100 TIMES.
044300*            ROW = SALES DATE (T-PIVOT-ROW(IDX1)); COLUMN =
044400*            PIVOT-COLUMN STORE (T-PIVOT-CELL(IDX1,IDX2)).
044500         10  T-PIVOT-CELL OCCURS 50 TIMES.
044600             15  PV-CUPS       PIC 9(05) COMP.
044700             15  PV-CASH       PIC S9(09)V99.
044800             15  PV-KG         PIC S9(06)V999.
044900             15  FILLER        PIC X(05).
045000*                "Y" ONCE 2530-FILL-CELLS HAS POSTED THIS
045100*                CELL; STAYS "N" WHEN THE STORE DIDN'T REPORT
045200*                ON THAT DATE, SO THE PRINT PARAGRAPHS CAN
045300*                TELL A REAL ZERO FROM "NO DATA THIS DAY".
045400             15  PV-PRESENT-SW PIC X(01) VALUE "N".
045500
045600*    ---- PRINT LINE LAYOUTS BELOW ----
045700*    ONE 01-GROUP PER PRINT LINE, MOVED INTO PRTLINE BY A
045800*    WRITE ... FROM STATEMENT - STANDARD SHOP PRACTICE SO A
045900*    LAYOUT CHANGE NEVER TOUCHES THE FD ITSELF.
046000*    COMPANY-TITLE IS THE BANNER LINE AT THE TOP OF EVERY
046100*    PAGE OF EVERY SECTION - RUN DATE ON THE LEFT, COMPANY
046200*    NAME CENTERED, PAGE NUMBER ON THE RIGHT.
046300 01  COMPANY-TITLE.
046400     05  FILLER               PIC X(06) VALUE "DATE:".
046500     05  O-MONTH               PIC 9(02).
046600     05  FILLER                PIC X(01) VALUE "/".
046700     05  O-DAY                 PIC 9(02).
046800     05  FILLER                PIC X(01) VALUE "/".
046900     05  O-YEAR                PIC 9(04).
047000     05  FILLER                PIC X(34) VALUE SPACES.
047100     05  FILLER                PIC X(26)
047200         VALUE "REGAL BEAN COFFEE CO.".
047300     05  FILLER                PIC X(46) VALUE SPACES.
047400     05  FILLER                PIC X(06) VALUE "PAGE:".
047500     05  O-PCTR                PIC Z9.
047600
047700*    DETAIL SECTION - ONE LINE PER MERGED STORE/DATE ROW, IN
047800*    WHATEVER ORDER THE PARM CARD'S SORT KEY REQUESTED.
047900 01  REPORT-TITLE.
048000     05  FILLER                PIC X(48) VALUE SPACES.
048100     05  FILLER                PIC X(33)
048200         VALUE "SALES ANALYTICS - DETAIL LISTING".
048300     05  FILLER                PIC X(51) VALUE SPACES.
048400
048500 01  DETAIL-TITLE.
048600     05  FILLER                PIC X(02) VALUE SPACES.
048700     05  FILLER                PIC X(10) VALUE "STORE NAME".
048800     05  FILLER                PIC X(20) VALUE SPACES.
048900     05  FILLER                PIC X(04) VALUE "DATE".
049000     05  FILLER                PIC X(07) VALUE SPACES.
049100     05  FILLER                PIC X(04) VALUE "CUPS".
049200     05  FILLER                PIC X(03) VALUE SPACES.
049300     05  FILLER                PIC X(04) VALUE "MONO".
049400     05  FILLER                PIC X(03) VALUE SPACES.
049500     05  FILLER                PIC X(05) VALUE "BLEND".
049600     05  FILLER                PIC X(02) VALUE SPACES.
049700     05  FILLER                PIC X(07) VALUE "CAOTINA".
049800     05  FILLER                PIC X(01) VALUE SPACES.
049900     05  FILLER                PIC X(07) VALUE "ALL-CUP".
050000     05  FILLER                PIC X(04) VALUE SPACES.
050100     05  FILLER                PIC X(04) VALUE "CASH".
050200     05  FILLER                PIC X(10) VALUE SPACES.
050300     05  FILLER                PIC X(07) VALUE "KG SOLD".
050400
050500*    DETAIL-LINE CARRIES ONE MERGED STORE/DATE ROW - COLUMN
050600*    ORDER MATCHES DETAIL-TITLE ABOVE EXACTLY.
050700 01  DETAIL-LINE.
050800     05  FILLER                PIC X(01) VALUE SPACES.
050900     05  O-STORE-NAME          PIC X(30).
051000     05  FILLER                PIC X(01) VALUE SPACES.
051100     05  O-ORDER-DATE          PIC X(10).
051200     05  FILLER                PIC X(02) VALUE SPACES.
051300     05  O-CUPS                PIC ZZZZ9.
051400     05  FILLER                PIC X(02) VALUE SPACES.
051500     05  O-MONO-CUP            PIC ZZZZ9.
051600     05  FILLER                PIC X(02) VALUE SPACES.
051700     05  O-BLEND-CUP           PIC ZZZZ9.
051800     05  FILLER                PIC X(02) VALUE SPACES.
051900     05  O-CAOTINA-CUP         PIC ZZZZ9.
052000     05  FILLER                PIC X(02) VALUE SPACES.
052100     05  O-ALL-CUP             PIC ZZZZ9.
052200     05  FILLER                PIC X(02) VALUE SPACES.
052300     05  O-TOTAL-CASH          PIC Z,ZZZ,ZZZ,ZZ9.99.
052400     05  FILLER                PIC X(02) VALUE SPACES.
052500     05  O-PACKAGES-KG         PIC ZZZ,ZZ9.999.
052600     05  FILLER                PIC X(02) VALUE SPACES.
052700
052800*    DAILY-TOTALS SECTION - ONE LINE PER DISTINCT SALES DATE,
052900*    ASCENDING, SUMMED ACROSS ALL STORES FOR THAT DATE.
053000 01  DAILY-TITLE.
053100     05  FILLER                PIC X(48) VALUE SPACES.
053200     05  FILLER                PIC X(36)
053300         VALUE "SALES ANALYTICS - DAILY TOTALS".
053400     05  FILLER                PIC X(48) VALUE SPACES.
053500 01  DAILY-HEAD2.
053600     05  FILLER                PIC X(02) VALUE SPACES.
053700     05  FILLER                PIC X(10) VALUE "STORE NAME".
053800     05  FILLER                PIC X(20) VALUE SPACES.
053900     05  FILLER                PIC X(04) VALUE "DATE".
054000     05  FILLER                PIC X(07) VALUE SPACES.
054100     05  FILLER                PIC X(04) VALUE "CUPS".
054200     05  FILLER                PIC X(03) VALUE SPACES.
054300     05  FILLER                PIC X(04) VALUE "MONO".
054400     05  FILLER                PIC X(03) VALUE SPACES.
054500     05  FILLER                PIC X(05) VALUE "BLEND".
054600     05  FILLER                PIC X(02) VALUE SPACES.
054700     05  FILLER                PIC X(07) VALUE "CAOTINA".
054800     05  FILLER                PIC X(01) VALUE SPACES.
054900     05  FILLER                PIC X(07) VALUE "ALL-CUP".
055000     05  FILLER                PIC X(04) VALUE SPACES.
055100     05  FILLER                PIC X(04) VALUE "CASH".
055200     05  FILLER                PIC X(10) VALUE SPACES.
055300     05  FILLER                PIC X(07) VALUE "KG SOLD".
055400
055500*    DAILY-LINE - SAME SEVEN MEASURES AS DETAIL-LINE, ONE
055600*    ROW PER DISTINCT SALES DATE INSTEAD OF PER STORE/DATE.
055700*    THE STORE-NAME COLUMN CARRIES THE LITERAL "TOTAL" TAG
055800*    INSTEAD OF A STORE NAME (MOVED IN 3110-ONE-DAILY-LINE)
055900*    SO THE ROW READS AS A CONTROL-BREAK TOTAL, LINED UP
056000*    UNDER DETAIL-LINE'S STORE COLUMN ABOVE IT ON THE PAGE.
056100 01  DAILY-LINE.
056200     05  FILLER                PIC X(01) VALUE SPACES.
056300     05  O-D-STORE-LABEL       PIC X(30).
056400     05  FILLER                PIC X(01) VALUE SPACES.
056500     05  O-D-DATE              PIC X(10).
056600     05  FILLER                PIC X(02) VALUE SPACES.
056700     05  O-D-CUPS              PIC ZZZZ9.
056800     05  FILLER                PIC X(02) VALUE SPACES.
056900     05  O-D-MONO              PIC ZZZZ9.
057000     05  FILLER                PIC X(02) VALUE SPACES.
057100     05  O-D-BLEND             PIC ZZZZ9.
057200     05  FILLER                PIC X(02) VALUE SPACES.
057300     05  O-D-CAOTINA           PIC ZZZZ9.
057400     05  FILLER                PIC X(02) VALUE SPACES.
057500     05  O-D-ALLCUP            PIC ZZZZ9.
057600     05  FILLER                PIC X(02) VALUE SPACES.
057700     05  O-D-CASH              PIC Z,ZZZ,ZZZ,ZZ9.99.
057800     05  FILLER                PIC X(02) VALUE SPACES.
057900     05  O-D-KG                PIC ZZZ,ZZ9.999.
058000     05  FILLER                PIC X(02) VALUE SPACES.
058100
058200*    GRAND-SUMMARY SECTION - ONE SET OF TOTALS ACROSS THE
058300*    WHOLE SELECTED RANGE, PLUS THE MIN/MAX SALES DATE.
058400 01  GRANDTOTAL-TITLE.
058500     05  FILLER                PIC X(48) VALUE SPACES.
058600     05  FILLER                PIC X(31)
058700         VALUE "SALES ANALYTICS - GRAND SUMMARY".
058800     05  FILLER                PIC X(53) VALUE SPACES.
058900
059000*    GRANDTOTAL-LINE-1 CARRIES THE STORE COUNT AND THE
059100*    MIN/MAX SALES-DATE PAIR ADDED PER THE 08/18/09 CHANGE.
059200 01  GRANDTOTAL-LINE-1.
059300     05  FILLER                PIC X(18)
059400         VALUE "STORES REPORTED: ".
059500     05  O-GT-STORE-CTR        PIC ZZZ9.
059600     05  FILLER                PIC X(20)
059700         VALUE "   SALES DATES: ".
059800     05  O-GT-MIN-DATE         PIC X(10).
059900     05  FILLER                PIC X(04) VALUE " TO ".
060000     05  O-GT-MAX-DATE         PIC X(10).
060100     05  FILLER                PIC X(65) VALUE SPACES.
060200
060300*    GRANDTOTAL-LINE-2 - CUP BREAKDOWN TOTALS (MONO/BLEND/
060400*    CAOTINA); GRANDTOTAL-LINE-3 BELOW HAS THE ALL-CUP
060500*    FALLBACK TOTAL, CASH AND KG.
060600 01  GRANDTOTAL-LINE-2.
060700     05  FILLER                PIC X(18)
060800         VALUE "TOTAL CUPS SOLD: ".
060900     05  O-GT-CUPS             PIC ZZZ,ZZZ,ZZ9.
061000     05  FILLER                PIC X(06) VALUE SPACES.
061100     05  FILLER                PIC X(06) VALUE "MONO: ".
061200     05  O-GT-MONO             PIC ZZZ,ZZZ,ZZ9.
061300     05  FILLER                PIC X(04) VALUE SPACES.
061400     05  FILLER                PIC X(07) VALUE "BLEND: ".
061500     05  O-GT-BLEND            PIC ZZZ,ZZZ,ZZ9.
061600     05  FILLER                PIC X(04) VALUE SPACES.
061700     05  FILLER                PIC X(09) VALUE "CAOTINA: ".
061800     05  O-GT-CAOTINA          PIC ZZZ,ZZZ,ZZ9.
061900     05  FILLER                PIC X(13) VALUE SPACES.
062000
062100 01  GRANDTOTAL-LINE-3.
062200     05  FILLER                PIC X(18)
062300         VALUE "ALL-CUP TOTAL:  ".
062400     05  O-GT-ALLCUP           PIC ZZZ,ZZZ,ZZ9.
062500     05  FILLER                PIC X(10) VALUE SPACES.
062600     05  FILLER                PIC X(12) VALUE "TOTAL CASH: ".
062700     05  O-GT-CASH             PIC Z,ZZZ,ZZZ,ZZ9.99.
062800     05  FILLER                PIC X(08) VALUE SPACES.
062900     05  FILLER                PIC X(10) VALUE "TOTAL KG: ".
063000     05  O-GT-KG               PIC ZZZ,ZZ9.999.
063100     05  FILLER                PIC X(14) VALUE SPACES.
063200
063300*    STORE/DATE PIVOT SECTION - TWO STORE COLUMNS PER BAND
063400*    (PLUS A RUNNING DAILY-TOTAL COLUMN ON THE LAST BAND),
063500*    ONE ROW PER SALES DATE.  SEE 3300-PIVOT-RPT.
063600 01  PIVOT-TITLE.
063700     05  FILLER                PIC X(48) VALUE SPACES.
063800     05  FILLER                PIC X(38)
063900         VALUE "SALES ANALYTICS - STORE/DATE PIVOT".
064000     05  FILLER                PIC X(46) VALUE SPACES.
064100
064200*    PIVOT-HDR-LINE1 CARRIES THIS BAND'S ONE OR TWO STORE
064300*    NAMES, BUILT FRESH EVERY BAND BY 9120-PIVOT-HEADING -
064400*    PV-H1-TOTAL ONLY GETS FILLED IN ON THE LAST BAND.
064500 01  PIVOT-HDR-LINE1.
064600     05  FILLER                PIC X(12) VALUE SPACES.
064700     05  PV-H1-NAME-1          PIC X(34).
064800     05  PV-H1-NAME-2          PIC X(34).
064900     05  PV-H1-TOTAL           PIC X(32) VALUE SPACES.
065000     05  FILLER                PIC X(20) VALUE SPACES.
065100
065200 01  PIVOT-HDR-LINE2.
065300     05  FILLER                PIC X(02) VALUE SPACES.
065400     05  FILLER                PIC X(04) VALUE "DATE".
065500     05  FILLER                PIC X(06) VALUE SPACES.
065600     05  FILLER                PIC X(25)
065700         VALUE "CUPS        CASH     KG".
065800     05  FILLER                PIC X(25)
065900         VALUE "CUPS        CASH     KG".
066000     05  FILLER                PIC X(31)
066100         VALUE "  CUPS        CASH     KG".
066200     05  FILLER                PIC X(39) VALUE SPACES.
066300
066400*    PIVOT-LINE - ONE SALES DATE ACROSS UP TO TWO STORE
066500*    COLUMN GROUPS (CUPS/CASH/KG EACH) PLUS THE DAILY-TOTAL
066600*    COLUMN GROUP, WHICH ONLY 3320-ONE-PIVOT-ROW FILLS IN
066700*    ON THE LAST BAND.
066800 01  PIVOT-LINE.
066900     05  PV-O-DATE             PIC X(10).
067000     05  FILLER                PIC X(02) VALUE SPACES.
067100     05  PV-O-CUPS-1           PIC ZZZZ9.
067200     05  FILLER                PIC X(01) VALUE SPACES.
067300     05  PV-O-CASH-1           PIC Z,ZZZ,ZZZ,ZZ9.99.
067400     05  FILLER                PIC X(01) VALUE SPACES.
067500     05  PV-O-KG-1             PIC ZZZ,ZZ9.999.
067600     05  FILLER                PIC X(02) VALUE SPACES.
067700     05  PV-O-CUPS-2           PIC ZZZZ9.
067800     05  FILLER                PIC X(01) VALUE SPACES.
067900     05  PV-O-CASH-2           PIC Z,ZZZ,ZZZ,ZZ9.99.
068000     05  FILLER                PIC X(01) VALUE SPACES.
068100     05  PV-O-KG-2             PIC ZZZ,ZZ9.999.
068200     05  FILLER                PIC X(02) VALUE SPACES.
068300     05  PV-O-CUPS-T           PIC ZZZZ9.
068400     05  FILLER                PIC X(01) VALUE SPACES.
068500     05  PV-O-CASH-T           PIC Z,ZZZ,ZZZ,ZZ9.99.
068600     05  FILLER                PIC X(01) VALUE SPACES.
068700     05  PV-O-KG-T             PIC ZZZ,ZZ9.999.
068800     05  FILLER                PIC X(12) VALUE SPACES.
068900
069000*****************************************************************
069100* FIELD WIDTH NOTES                                             *
069200*****************************************************************
069300*    STORE-NAME IS X(30) CHAINWIDE - THE LONGEST STORE NAME ON
069400*    FILE ("REGAL BEAN - RIVERFRONT PROMENADE KIOSK") RUNS 38
069500*    CHARACTERS AND IS TRUNCATED ON INTAKE BY THE EXTRACT JOB,
069600*    NOT BY THIS PROGRAM; A SHORTER OPERATING NAME WAS ASSIGNED
069700*    RATHER THAN WIDEN EVERY COPYBOOK AND PRINT LINE IN THE
069800*    SYSTEM FOR ONE STORE.
069900*    CUP COUNTS ARE 9(05) - FIVE DIGITS COVERS THE BUSIEST
070000*    SINGLE STORE'S BUSIEST DAY WITH ROOM TO SPARE; THE DAILY
070100*    AND GRAND ACCUMULATORS WIDEN TO 9(09) SINCE THEY SUM
070200*    ACROSS EVERY STORE AND EVERY DATE IN THE RANGE.
070300*    CASH IS S9(09)V99 AT THE ROW LEVEL, S9(11)V99 ON THE DAILY
070400*    AND GRAND ACCUMULATORS - TWO EXTRA DIGITS OF HEADROOM FOR
070500*    A FULL QUARTER'S TAKINGS ACROSS THE WHOLE CHAIN.  PACKAGE
070600*    WEIGHT FOLLOWS THE SAME PATTERN AT S9(06)V999 ROW-LEVEL
070700*    AND S9(08)V999 ACCUMULATED.
070800*****************************************************************
070900* OPERATIONS NOTES                                              *
071000*****************************************************************
071100*    THIS STEP RUNS NIGHTLY IN THE SALES-CLOSE JOB STREAM,
071200*    AFTER THE STORE-DOWNLOAD EXTRACT JOBS HAVE LANDED THE
071300*    THREE FLAT FILES ON CUPSIN/SUMSIN/PKGSIN.  PARMIN IS
071400*    OPTIONAL - AN EMPTY PARM DECK RUNS THE DEFAULT RANGE
071500*    (FIRST OF THE CURRENT MONTH THROUGH TODAY) IN DATE
071600*    PRESENTATION ORDER WITH NO PIVOT COLUMN PREFERENCE.
071700*    A TYPICAL CONTROL CARD (TYPE "1") LOOKS LIKE:
071800*        1 2026-07-01          2026-07-31          D
071900*    AND A STORE-ORDER CARD (TYPE "2") LOOKS LIKE:
072000*        2 DOWNTOWN PLAZA
072100*    SORT-KEY CODES ON THE CONTROL CARD ARE S (STORE), C
072200*    (CASH DESCENDING), U (CUPS DESCENDING), P (PACKAGES
072300*    DESCENDING) OR D/BLANK (DATE, THE DEFAULT).
072400*    A BUSY MONTH ACROSS THE WHOLE CHAIN RUNS WELL UNDER THE
072500*    500-ROW MERGE TABLE LIMIT AND THE 100-ROW DATE LIMIT -
072600*    IF EITHER EVER NEEDS RAISING, RAISE THE OCCURS CLAUSE
072700*    ON THE MATCHING TABLE (SEE WORKING-STORAGE ABOVE) AND
072800*    RECOMPILE; THERE IS NO DYNAMIC RESIZING IN THIS PROGRAM.
072900*
073000 PROCEDURE DIVISION.
073100*
073200*    MAINLINE - READS THE PARM CARD, BUILDS THE MERGED SALES
073300*    TABLE, RUNS THE DAILY/GRAND TOTALS AND THE PIVOT, THEN
073400*    PRINTS ALL FOUR REPORT SECTIONS IN ORDER.
073500 0000-CBLANL06.
073600*        STEP 1 - OPEN FILES, READ THE PARM CARD, LOAD THE
073700*        CASH/WEIGHT SIDE TABLES.
073800     PERFORM 1000-INIT.
073900*        STEP 2 - DRIVE THE MERGE OFF THE CUPS EXTRACT.
074000     PERFORM 2000-MAINLINE UNTIL MORE-CUPS = "NO".
074100*        STEP 3 - CANONICAL (STORE/DATE) ORDER IS WHAT THE
074200*        CONTROL BREAK AND PIVOT BUILD BELOW ASSUME.
074300     PERFORM 2300-CANON-SORT.
074400*        STEP 4 - DATE CONTROL BREAK, THEN THE RANGE-WIDE
074500*        GRAND TOTALS BUILT FROM IT.
074600     PERFORM 2600-DAILY-TOTALS.
074700     PERFORM 2700-GRAND-TOTALS.
074800*        STEP 5 - STORE/DATE PIVOT GRID.
074900     PERFORM 2500-BUILD-PIVOT.
075000*        STEP 6 - RE-SORT INTO THE REQUESTED PRESENTATION
075100*        ORDER FOR THE DETAIL SECTION ONLY - DOES NOT
075200*        DISTURB THE TOTALS OR PIVOT ALREADY COMPUTED.
075300     PERFORM 2400-PRESENT-SORT.
075400*        STEP 7 - PRINT ALL FOUR REPORT SECTIONS IN ORDER.
075500     PERFORM 3000-DETAIL-RPT.
075600     PERFORM 3100-DAILY-RPT.
075700     PERFORM 3200-GRAND-RPT.
075800     PERFORM 3300-PIVOT-RPT.
075900     PERFORM 4000-CLOSING.
076000     STOP RUN.
076100*
076200*    OPENS THE FILES, PRIMES THE DEFAULT REPORTING RANGE
076300*    (FIRST OF THE CURRENT MONTH THROUGH TODAY) AND LOADS
076400*    THE SUMS/PACKAGES SIDE TABLES BEFORE THE CUPS-DRIVEN
076500*    MAINLINE STARTS READING.
076600 1000-INIT.
076700*        SYSTEM CLOCK DATE DRIVES BOTH THE COMPANY-TITLE
076800*        BANNER AND THE DEFAULT REPORTING RANGE BELOW.
076900     MOVE FUNCTION CURRENT-DATE TO I-DATE.
077000     MOVE I-MONTH TO O-MONTH.
077100     MOVE I-DAY TO O-DAY.
077200     MOVE I-YEAR TO O-YEAR.
077300     MOVE I-YEAR TO WS-TODAY-YYYY   WS-MS-YYYY.
077400     MOVE I-MONTH TO WS-TODAY-MM    WS-MS-MM.
077500     MOVE I-DAY TO WS-TODAY-DD.
077600
077700     OPEN INPUT CUPS-FILE SUMS-FILE PACKAGES-FILE
077800         PARM-FILE.
077900     OPEN OUTPUT PRTOUT.
078000
078100*        PARM CARD IS READ ALL THE WAY THROUGH HERE, BEFORE
078200*        ANY OF THE THREE EXTRACTS, SO THE DATE RANGE AND
078300*        STORE ORDER ARE BOTH SETTLED BY THE TIME THE CUPS
078400*        EXTRACT DRIVES THE MERGE.
078500     PERFORM 9010-READ-PARM.
078600     PERFORM 1100-PARM-LOOP UNTIL MORE-PARM = "NO".
078700
078800*    A BLANK BOUND ON THE PARM CARD MEANS "USE THE DEFAULT" -
078900*    SEE BATCH FLOW STEP FOR THE DEFAULT REPORTING RANGE.
079000     IF WS-PARM-BEGIN-DATE = SPACES
079100         MOVE WS-MONTH-START-TEXT TO WS-PARM-BEGIN-DATE
079200     END-IF.
079300     IF WS-PARM-END-DATE = SPACES
079400         MOVE WS-TODAY-TEXT TO WS-PARM-END-DATE
079500     END-IF.
079600
079700*        LOAD THE TWO SIDE TABLES BEFORE THE DRIVING CUPS
079800*        EXTRACT STARTS READING - BOTH MUST BE COMPLETE
079900*        BEFORE 2260-CASH-LOOKUP/2270-KG-LOOKUP CAN SCAN
080000*        THEM CORRECTLY.
080100     PERFORM 9020-READ-SUMS.
080200     PERFORM 2000-LOAD-SUMS UNTIL MORE-SUMS = "NO".
080300
080400     PERFORM 9030-READ-PKGS.
080500     PERFORM 2100-LOAD-PKGS UNTIL MORE-PKGS = "NO".
080600
080700     PERFORM 9000-READ-CUPS.
080800*
080900*    ONE PARM-FILE RECORD PER ITERATION - THE CONTROL RECORD
081000*    (TYPE 1) SETS THE DATE RANGE AND SORT KEY, AND EVERY
081100*    STORE-ORDER RECORD (TYPE 2) APPENDS ONE NAME TO THE
081200*    PIVOT COLUMN ORDER LIST.  ANY OTHER TYPE IS IGNORED
081300*    RATHER THAN ABORTING THE RUN.
081400 1100-PARM-LOOP.
081500     EVALUATE TRUE
081600*            TYPE "1" - THE ONE CONTROL RECORD.  A SECOND
081700*            TYPE "1" CARD ON THE SAME DECK SIMPLY
081800*            OVERWRITES THE FIRST - THE DECK IS NOT CHECKED
081900*            FOR DUPLICATES.
082000         WHEN PC-IS-CONTROL-REC
082100             MOVE PC-BEGIN-DATE OF PC-CONTROL-AREA
082200                 TO WS-PARM-BEGIN-DATE
082300             MOVE PC-END-DATE OF PC-CONTROL-AREA
082400                 TO WS-PARM-END-DATE
082500             MOVE PC-SORT-KEY-CODE OF PC-CONTROL-AREA
082600                 TO WS-SORT-MODE
082700*            TYPE "2" - ONE STORE NAME APPENDED TO THE
082800*            REQUESTED PIVOT COLUMN ORDER.
082900         WHEN PC-IS-STORE-ORDER-REC
083000             ADD 1 TO C-ORDER-LIST-COUNT
083100             MOVE PC-STORE-AREA
083200                 TO T-STORE-ORDER(C-ORDER-LIST-COUNT)
083300*            ANY OTHER RECORD TYPE CODE IS IGNORED RATHER
083400*            THAN ABENDING THE RUN.
083500         WHEN OTHER
083600             CONTINUE
083700     END-EVALUATE.
083800     PERFORM 9010-READ-PARM.
083900*
084000 2000-LOAD-SUMS.
084100*    BUILDS CASH-TABLE FROM THE DAILY CASH-TAKINGS EXTRACT.
084200*    BLANK STORE NAMES ARE SKIPPED - SEE SPEC MEMO #94-118.
084300*    REQUEST #99-031 - AN UNPARSEABLE ORDER DATE IS SKIPPED
084400*    TOO, THE SAME RULE THE CUPS EXTRACT ALREADY ENFORCED IN
084500*    2200-MAINLINE.  WS-DATE-TEXT/8000-PARSE-DATE ARE THE
084600*    SHARED COPYBOOK WORK AREA - SAFE TO REUSE HERE SINCE THE
084700*    CUPS EXTRACT HAS ALREADY BEEN PARSED AND STORED BY THE
084800*    TIME THIS PARAGRAPH RUNS AGAIN ON THE NEXT SUMS ROW.
084900     IF I-STORE-NAME OF SUMS-REC NOT = SPACES
085000         MOVE I-ORDER-DATE OF SUMS-REC TO WS-DATE-TEXT
085100         PERFORM 8000-PARSE-DATE
085200         IF WS-DATE-IS-VALID
085300             MOVE I-STORE-NAME OF SUMS-REC
085400                 TO WS-STORE-NAME-IN
085500             PERFORM 8100-TRIM-STORE
085600             PERFORM 8200-PARSE-AMOUNT
085700             ADD 1 TO C-SUMS-COUNT
085800             MOVE WS-TRIM-NAME TO T-CASH-STORE(C-SUMS-COUNT)
085900             MOVE I-ORDER-DATE OF SUMS-REC
086000                 TO T-CASH-DATE(C-SUMS-COUNT)
086100             MOVE WS-PARSED-AMOUNT
086200                 TO T-CASH-AMT(C-SUMS-COUNT)
086300         END-IF
086400     END-IF.
086500     PERFORM 9020-READ-SUMS.
086600*
086700 2100-LOAD-PKGS.
086800*    BUILDS KG-TABLE FROM THE RETAIL-PACKAGE WEIGHT EXTRACT.
086900*    REQUEST #99-031 - SAME BLANK-STORE/BAD-DATE SKIP RULE AS
087000*    THE CASH AND CUPS EXTRACTS, SO ALL THREE FEEDS ARE HELD
087100*    TO ONE STANDARD BEFORE THEY REACH THE MERGE STEP.
087200     IF I-STORE-NAME OF PACKAGES-REC NOT = SPACES
087300         MOVE I-ORDER-DATE OF PACKAGES-REC TO WS-DATE-TEXT
087400         PERFORM 8000-PARSE-DATE
087500         IF WS-DATE-IS-VALID
087600             MOVE I-STORE-NAME OF PACKAGES-REC
087700                 TO WS-STORE-NAME-IN
087800             PERFORM 8100-TRIM-STORE
087900             PERFORM 8210-PARSE-WEIGHT
088000             ADD 1 TO C-PKG-COUNT
088100             MOVE WS-TRIM-NAME TO T-KG-STORE(C-PKG-COUNT)
088200             MOVE I-ORDER-DATE OF PACKAGES-REC
088300                 TO T-KG-DATE(C-PKG-COUNT)
088400             MOVE WS-PARSED-WEIGHT
088500                 TO T-KG-AMT(C-PKG-COUNT)
088600         END-IF
088700     END-IF.
088800     PERFORM 9030-READ-PKGS.
088900*
089000*    ROW-VALIDATION BLOCK FOR THE CUPS EXTRACT - A BLANK
089100*    STORE NAME, AN UNPARSEABLE DATE, OR A DATE OUTSIDE THE
089200*    SELECTED RANGE ALL GO TO 2200-EXIT WITH WS-SKIP-SW LEFT
089300*    "YES", WHICH TELLS 2000-MAINLINE TO DROP THE ROW.
089400 2200-MAINLINE.
089500*        DEFAULT TO SKIPPING THE ROW - ONLY THE LAST
089600*        STATEMENT BELOW TURNS THAT BACK OFF.
089700     MOVE "YES" TO WS-SKIP-SW.
089800*        RULE 1 - BLANK STORE NAME.
089900     IF I-STORE-NAME OF CUPS-REC = SPACES
090000         GO TO 2200-EXIT
090100     END-IF.
090200     MOVE I-STORE-NAME OF CUPS-REC TO WS-STORE-NAME-IN.
090300     PERFORM 8100-TRIM-STORE.
090400*        RULE 2 - UNPARSEABLE ORDER DATE.
090500     MOVE I-ORDER-DATE OF CUPS-REC TO WS-DATE-TEXT.
090600     PERFORM 8000-PARSE-DATE.
090700     IF WS-DATE-NOT-VALID
090800         GO TO 2200-EXIT
090900     END-IF.
091000*        RULE 3 - OUTSIDE THE SELECTED REPORTING RANGE.
091100*        TEXT COMPARE IS SAFE HERE SINCE THE DATE IS ALREADY
091200*        KNOWN NUMERIC AND ZERO-PADDED YYYY-MM-DD.
091300     IF WS-DATE-TEXT < WS-PARM-BEGIN-DATE
091400         OR WS-DATE-TEXT > WS-PARM-END-DATE
091500         GO TO 2200-EXIT
091600     END-IF.
091700     MOVE "NO " TO WS-SKIP-SW.
091800 2200-EXIT.
091900     EXIT.
092000*
092100*    DRIVES ONE CUPS-FILE ROW THROUGH VALIDATION AND, IF IT
092200*    SURVIVES, INTO THE MERGE TABLE.
092300 2000-MAINLINE.
092400*        THE THRU/EXIT FORM LETS 2200-MAINLINE GO TO
092500*        2200-EXIT THE MOMENT ANY VALIDATION RULE FAILS,
092600*        INSTEAD OF NESTING THREE IF'S DEEP.
092700     PERFORM 2200-MAINLINE THRU 2200-EXIT.
092800     IF WS-SKIP-SW NOT = "YES"
092900         PERFORM 2250-MERGE-BUILD
093000     END-IF.
093100     PERFORM 9000-READ-CUPS.
093200*
093300 2250-MERGE-BUILD.
093400*    ONE MERGE ROW PER DISTINCT STORE/DATE - MATCHES THE
093500*    CUPS EXTRACT TO ITS CASH AND PACKAGE-WEIGHT RECORD.
093600*        RESERVE THE NEXT FREE MERGE-TABLE SLOT AND CARRY
093700*        THE TRIMMED STORE NAME (NOT THE RAW CUPS-REC FIELD)
093800*        AS THE MERGE KEY, SINCE THAT IS WHAT CASH-TABLE AND
093900*        KG-TABLE WERE ALSO KEYED ON BY 2000-LOAD-SUMS AND
094000*        2100-LOAD-PKGS.
094100     ADD 1 TO C-MERGE-COUNT.
094200     MOVE WS-TRIM-NAME TO M-STORE-NAME(C-MERGE-COUNT).
094300     MOVE I-ORDER-DATE OF CUPS-REC
094400         TO M-ORDER-DATE(C-MERGE-COUNT).
094500*        CARRY THE THREE NEW-STYLE CUP BREAKDOWN FIELDS
094600*        THROUGH UNCHANGED - ONLY THE EFFECTIVE-CUPS/ALL-CUP
094700*        FALLBACK BELOW NEEDS SPECIAL HANDLING.
094800     MOVE I-MONO-CUP OF CUPS-REC
094900         TO M-MONO-CUP(C-MERGE-COUNT).
095000     MOVE I-BLEND-CUP OF CUPS-REC
095100         TO M-BLEND-CUP(C-MERGE-COUNT).
095200     MOVE I-CAOTINA-CUP OF CUPS-REC
095300         TO M-CAOTINA-CUP(C-MERGE-COUNT).
095400*    CUP FALLBACK PER SPEC MEMO #96-041 - CUPS IS THE SUM OF THE
095500*    MONO/BLEND/CAOTINA BREAKDOWN UNLESS THE LEGACY ALL-CUP FIELD
095600*    CARRIES A NONZERO COUNT, IN WHICH CASE ALL-CUP WINS AND THE
095700*    TWO END UP EQUAL.  DO NOT SHORT-CUT THIS TO A PLAIN MOVE OF
095800*    I-ALL-CUP - A "NEW-STYLE" ROW WITH THE BREAKDOWN FILLED IN
095900*    BUT THE LEGACY FIELD LEFT AT ZERO WOULD REPORT ZERO CUPS.
096000     COMPUTE WS-EFFECTIVE-CUPS =
096100         I-MONO-CUP OF CUPS-REC + I-BLEND-CUP OF CUPS-REC
096200             + I-CAOTINA-CUP OF CUPS-REC.
096300     IF I-ALL-CUP OF CUPS-REC > 0
096400         MOVE I-ALL-CUP OF CUPS-REC TO WS-EFFECTIVE-CUPS
096500     END-IF.
096600     MOVE WS-EFFECTIVE-CUPS TO M-CUPS(C-MERGE-COUNT).
096700     MOVE WS-EFFECTIVE-CUPS TO M-ALL-CUP(C-MERGE-COUNT).
096800*        CASH/KG START AT ZERO SO A CUPS ROW WITH NO MATCHING
096900*        SUMS OR PACKAGES ROW REPORTS ZERO RATHER THAN
097000*        WHATEVER WAS LEFT IN THE ACCUMULATOR FROM THE LAST
097100*        MERGE-BUILD CALL.
097200     MOVE ZERO TO M-TOTAL-CASH(C-MERGE-COUNT).
097300     MOVE ZERO TO M-PACKAGES-KG(C-MERGE-COUNT).
097400*        LINEAR SCANS OF THE TWO SIDE TABLES - SEE
097500*        2260-CASH-LOOKUP/2270-KG-LOOKUP BELOW.  NEITHER SCAN
097600*        SHORT-CIRCUITS ON A MATCH BECAUSE A DUPLICATE ROW
097700*        FOR THE SAME KEY IS SUPPOSED TO ADD IN, NOT REPLACE.
097800     PERFORM 2260-CASH-LOOKUP
097900         VARYING IDX1 FROM 1 BY 1
098000             UNTIL IDX1 > C-SUMS-COUNT.
098100     PERFORM 2270-KG-LOOKUP
098200         VARYING IDX1 FROM 1 BY 1
098300             UNTIL IDX1 > C-PKG-COUNT.
098400*
098500*    LINEAR SCAN OF CASH-TABLE FOR THIS MERGE ROW'S STORE/DATE
098600*    KEY - NO MATCH LEAVES M-TOTAL-CASH AT THE ZERO SET ABOVE,
098700*    WHICH IS THE SPEC'S "NO MATCH, NO CASH ROW" RULE.
098800 2260-CASH-LOOKUP.
098900     IF T-CASH-STORE(IDX1) = WS-TRIM-NAME
099000         AND T-CASH-DATE(IDX1) = I-ORDER-DATE OF CUPS-REC
099100         ADD T-CASH-AMT(IDX1)
099200             TO M-TOTAL-CASH(C-MERGE-COUNT)
099300     END-IF.
099400*
099500*    SAME IDEA AS 2260-CASH-LOOKUP BUT AGAINST KG-TABLE - A
099600*    DUPLICATE CASH/KG ROW FOR THE SAME KEY SIMPLY ADDS IN,
099700*    WHICH IS HOW THE SPEC WANTS DUPLICATES HANDLED.
099800 2270-KG-LOOKUP.
099900*        IDX1 IS DRIVEN BY THE PERFORM VARYING IN
100000*        2250-MERGE-BUILD, NOT BY THIS PARAGRAPH.
100100     IF T-KG-STORE(IDX1) = WS-TRIM-NAME
100200         AND T-KG-DATE(IDX1) = I-ORDER-DATE OF CUPS-REC
100300         ADD T-KG-AMT(IDX1)
100400             TO M-PACKAGES-KG(C-MERGE-COUNT)
100500     END-IF.
100600*
100700 2300-CANON-SORT.
100800*    CANONICAL ORDER IS STORE NAME (CASE-BLIND) THEN DATE -
100900*    THIS IS WHAT THE DAILY/GRAND TOTALS AND PIVOT ARE BUILT
101000*    FROM, REGARDLESS OF WHAT THE PARM CARD ASKS US TO PRINT.
101100     MOVE "S" TO WS-SORT-MODE.
101200     PERFORM 2450-BUBBLE-SORT.
101300*
101400 2400-PRESENT-SORT.
101500*    RE-SORTS THE SAME TABLE INTO THE PRESENTATION ORDER
101600*    REQUESTED ON THE PARM CARD FOR THE DETAIL SECTION ONLY.
101700     PERFORM 2450-BUBBLE-SORT.
101800*
101900*    SHARED BUBBLE-SORT DRIVER - 2300/2400 BOTH CALL THIS WITH
102000*    WS-SORT-MODE ALREADY SET TO WHATEVER ORDER THEY WANT.
102100*    REPEATS FULL PASSES UNTIL ONE GOES BY WITH NO SWAPS.
102200 2450-BUBBLE-SORT.
102300     MOVE 1 TO WS-MORE-SWAPS.
102400     PERFORM 2460-ONE-PASS UNTIL WS-MORE-SWAPS = 0.
102500*
102600*    ONE PASS OF THE BUBBLE SORT OVER MERGED-SALES-TABLE.
102700 2460-ONE-PASS.
102800     MOVE 0 TO WS-MORE-SWAPS.
102900     PERFORM 2470-COMPARE-SWAP
103000         VARYING IDX1 FROM 1 BY 1
103100             UNTIL IDX1 > C-MERGE-COUNT - 1.
103200*
103300*    COMPARES ONE ADJACENT PAIR AND SWAPS IF OUT OF ORDER FOR
103400*    THE CURRENT WS-SORT-MODE.
103500 2470-COMPARE-SWAP.
103600     COMPUTE IDX2 = IDX1 + 1.
103700     PERFORM 2480-COMPARE-ENTRIES.
103800     IF WS-COMPARE-RESULT > 0
103900         PERFORM 2490-SWAP-ENTRIES
104000         MOVE 1 TO WS-MORE-SWAPS
104100     END-IF.
104200*
104300*    ONE COMPARE - THE EVALUATE BRANCHES ON THE SORT-KEY CODE
104400*    (SEE THE WS-SORT-MODE 88-LEVELS).  STORE/CASE-BLIND NAME
104500*    COMPARE USES UPPERCASED SCRATCH COPIES SO THE MERGE KEY
104600*    ITSELF NEVER GETS FOLDED TO UPPERCASE.
104700 2480-COMPARE-ENTRIES.
104800     MOVE ZERO TO WS-COMPARE-RESULT.
104900     MOVE M-STORE-NAME(IDX1) TO WS-UC-NAME1.
105000     MOVE M-STORE-NAME(IDX2) TO WS-UC-NAME2.
105100     INSPECT WS-UC-NAME1
105200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
105300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
105400     INSPECT WS-UC-NAME2
105500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
105600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
105700     EVALUATE TRUE
105800*            CASH/CUPS/PACKAGES SORT KEYS ARE ALL STRAIGHT
105900*            DESCENDING ON ONE MEASURE - NO SECONDARY KEY.
106000         WHEN WS-SORT-CASH
106100             IF M-TOTAL-CASH(IDX1) < M-TOTAL-CASH(IDX2)
106200                 MOVE 1 TO WS-COMPARE-RESULT
106300             END-IF
106400         WHEN WS-SORT-CUPS
106500             IF M-CUPS(IDX1) < M-CUPS(IDX2)
106600                 MOVE 1 TO WS-COMPARE-RESULT
106700             END-IF
106800         WHEN WS-SORT-PACKAGES
106900             IF M-PACKAGES-KG(IDX1) < M-PACKAGES-KG(IDX2)
107000                 MOVE 1 TO WS-COMPARE-RESULT
107100             END-IF
107200*            STORE KEY - CASE-BLIND NAME ASCENDING, THEN
107300*            DATE ASCENDING AS THE TIE-BREAKER.
107400         WHEN WS-SORT-STORE
107500             IF WS-UC-NAME1 > WS-UC-NAME2
107600                 MOVE 1 TO WS-COMPARE-RESULT
107700             ELSE
107800                 IF WS-UC-NAME1 = WS-UC-NAME2
107900                    AND M-ORDER-DATE(IDX1) >
108000                        M-ORDER-DATE(IDX2)
108100                     MOVE 1 TO WS-COMPARE-RESULT
108200                 END-IF
108300             END-IF
108400*            DEFAULT (DATE) KEY - DATE ASCENDING, THEN
108500*            CASE-BLIND STORE NAME ASCENDING AS TIE-BREAKER.
108600*            THIS IS ALSO HOW 2300-CANON-SORT ESTABLISHES
108700*            THE CANONICAL ORDER THE DAILY-TOTALS CONTROL
108800*            BREAK AND THE PIVOT BUILD BOTH DEPEND ON.
108900         WHEN OTHER
109000             IF M-ORDER-DATE(IDX1) > M-ORDER-DATE(IDX2)
109100                 MOVE 1 TO WS-COMPARE-RESULT
109200             ELSE
109300                 IF M-ORDER-DATE(IDX1) = M-ORDER-DATE(IDX2)
109400                    AND WS-UC-NAME1 > WS-UC-NAME2
109500                     MOVE 1 TO WS-COMPARE-RESULT
109600                 END-IF
109700             END-IF
109800     END-EVALUATE.
109900*
110000*    SWAPS THE TWO MERGE ROWS THROUGH THE WS-SWAP-ENTRY
110100*    SCRATCH AREA - CBMRGWS'S RECORD IS 85 BYTES WIDE.
110200 2490-SWAP-ENTRIES.
110300     MOVE T-MERGE-ENTRY(IDX1) TO WS-SWAP-ENTRY.
110400     MOVE T-MERGE-ENTRY(IDX2) TO T-MERGE-ENTRY(IDX1).
110500     MOVE WS-SWAP-ENTRY TO T-MERGE-ENTRY(IDX2).
110600*
110700 2600-DAILY-TOTALS.
110800*    THE TABLE IS IN CANONICAL (STORE/DATE) ORDER AT THIS
110900*    POINT - A DATE CONTROL BREAK BUILDS THE DISTINCT-DATE
111000*    LIST AND THE PER-DATE ACCUMULATORS IN ONE PASS.
111100     PERFORM 2610-ONE-MERGE-ROW
111200         VARYING IDX1 FROM 1 BY 1
111300             UNTIL IDX1 > C-MERGE-COUNT.
111400     PERFORM 2650-SORT-DATES.
111500*
111600*    FOR EACH MERGE ROW: ADD THE STORE TO DATA-STORE-TABLE IF
111700*    NEW, ADD THE DATE TO PIVOT-DATE-TABLE IF NEW, THEN POST
111800*    THE ROW'S CUP/CASH/KG FIGURES INTO THAT DATE'S ACCUMULATOR
111900*    ROW (DT-*(IDX3)).  IDX3 MUST LAND ON THE RIGHT ROW EVERY
112000*    TIME - SEE 2630-FIND-DATE'S COMMENT FOR WHY.
112100 2610-ONE-MERGE-ROW.
112200*        ADD THIS ROW'S STORE TO THE DISTINCT-STORE LIST THE
112300*        FIRST TIME IT'S SEEN.
112400     PERFORM 2620-FIND-STORE.
112500     IF NOT WS-FOUND
112600         ADD 1 TO C-DATA-STORE-COUNT
112700         MOVE M-STORE-NAME(IDX1)
112800             TO T-DATA-STORE(C-DATA-STORE-COUNT)
112900     END-IF.
113000*        SAME IDEA FOR THE DISTINCT-DATE LIST - IDX3 COMES
113100*        BACK EITHER POINTING AT THE EXISTING ROW FOR THIS
113200*        DATE OR A FRESH ONE RESERVED BY 2630-FIND-DATE.
113300     PERFORM 2630-FIND-DATE.
113400     IF NOT WS-FOUND
113500         ADD 1 TO C-PIVOT-DATE-COUNT
113600         MOVE M-ORDER-DATE(IDX1) TO T-PIVOT-DATE(IDX3)
113700     END-IF.
113800*        POST THIS MERGE ROW'S SEVEN MEASURES INTO THE
113900*        RUNNING TOTAL FOR ITS DATE.
114000     ADD M-MONO-CUP(IDX1) TO DT-MONO(IDX3).
114100     ADD M-BLEND-CUP(IDX1) TO DT-BLEND(IDX3).
114200     ADD M-CAOTINA-CUP(IDX1) TO DT-CAOTINA(IDX3).
114300     ADD M-CUPS(IDX1) TO DT-CUPS(IDX3).
114400     ADD M-ALL-CUP(IDX1) TO DT-ALLCUP(IDX3).
114500     ADD M-TOTAL-CASH(IDX1) TO DT-CASH(IDX3).
114600     ADD M-PACKAGES-KG(IDX1) TO DT-KG(IDX3).
114700*
114800*    LINEAR SCAN OF DATA-STORE-TABLE - IDX2 ISN'T NEEDED AFTER
114900*    THIS PARAGRAPH RETURNS, ONLY WS-FOUND IS, SO THE SCAN IS
115000*    ALLOWED TO RUN TO THE END OF THE TABLE EVERY TIME.
115100 2620-FIND-STORE.
115200     MOVE "NO " TO WS-FOUND-SW.
115300     PERFORM 2625-STORE-SCAN
115400         VARYING IDX2 FROM 1 BY 1
115500             UNTIL IDX2 > C-DATA-STORE-COUNT.
115600*
115700 2625-STORE-SCAN.
115800     IF T-DATA-STORE(IDX2) = M-STORE-NAME(IDX1)
115900         MOVE "YES" TO WS-FOUND-SW
116000     END-IF.
116100*
116200*    LOOKS UP (OR RESERVES A NEW SLOT FOR) THIS MERGE ROW'S
116300*    ORDER DATE IN PIVOT-DATE-TABLE, LEAVING THE MATCHING OR
116400*    NEWLY-RESERVED SUBSCRIPT IN IDX3.  REQUEST #11-029 ADDED
116500*    THE "OR WS-FOUND" SHORT-CIRCUIT ON THE PERFORM VARYING
116600*    BELOW - UNLIKE 2620-FIND-STORE, IDX3 IS USED IMMEDIATELY
116700*    AFTERWARD BY 2610-ONE-MERGE-ROW TO POST INTO DT-*(IDX3),
116800*    SO THE SCAN MUST STOP ON THE ACTUAL MATCHING ROW INSTEAD
116900*    OF RUNNING PAST IT TO C-PIVOT-DATE-COUNT + 1 - OTHERWISE
117000*    EVERY REPEATED SALES DATE (MORE THAN ONE STORE REPORTING
117100*    THE SAME DAY, WHICH IS THE NORMAL CASE) WOULD POST INTO A
117200*    PHANTOM ROW ONE PAST THE REAL ONE.
117300 2630-FIND-DATE.
117400*        RESET THE FLAG, THEN SCAN - THE SHORT-CIRCUIT IN THE
117500*        PERFORM VARYING BELOW STOPS THE SCAN ON THE FIRST
117600*        MATCH, LEAVING IDX3 POINTING AT IT.
117700     MOVE "NO " TO WS-FOUND-SW.
117800     PERFORM 2635-DATE-SCAN
117900         VARYING IDX3 FROM 1 BY 1
118000             UNTIL IDX3 > C-PIVOT-DATE-COUNT
118100                OR WS-FOUND.
118200*        NO MATCH FOUND - RESERVE THE NEXT FREE ROW.
118300     IF NOT WS-FOUND
118400         COMPUTE IDX3 = C-PIVOT-DATE-COUNT + 1
118500     END-IF.
118600*
118700*    ONE SCAN STEP - SETS WS-FOUND-SW "YES" ON A MATCH SO THE
118800*    UNTIL CLAUSE IN 2630-FIND-DATE STOPS ADVANCING IDX3.
118900 2635-DATE-SCAN.
119000*        THE TRAILING "IF WS-FOUND CONTINUE" LOOKS LIKE A
119100*        NO-OP BECAUSE IT IS ONE - IT EXISTS ONLY SO THE
119200*        PARAGRAPH'S LAST STATEMENT IS A CONDITIONAL, WHICH
119300*        IS WHAT THE SHOP'S COMPILER LISTING CONVENTION OF
119400*        THE DAY EXPECTED FOR A PERFORM VARYING BODY THAT
119500*        ENDS ON AN IF.
119600     IF T-PIVOT-DATE(IDX3) = M-ORDER-DATE(IDX1)
119700         MOVE "YES" TO WS-FOUND-SW
119800     ELSE
119900         CONTINUE
120000     END-IF.
120100     IF WS-FOUND
120200         CONTINUE
120300     END-IF.
120400*
120500 2650-SORT-DATES.
120600*    PUTS THE DISTINCT-DATE LIST (AND ITS PARALLEL DAILY
120700*    TOTALS) INTO ASCENDING ORDER - THE ROWS CAME OUT OF
120800*    2610 IN WHATEVER ORDER EACH DATE WAS FIRST SEEN.
120900     MOVE 1 TO WS-MORE-SWAPS.
121000     PERFORM 2660-DATE-PASS UNTIL WS-MORE-SWAPS = 0.
121100*
121200*    ONE PASS OF THE DATE-LIST BUBBLE SORT.
121300 2660-DATE-PASS.
121400     MOVE 0 TO WS-MORE-SWAPS.
121500     PERFORM 2670-DATE-COMPARE-SWAP
121600         VARYING IDX1 FROM 1 BY 1
121700             UNTIL IDX1 > C-PIVOT-DATE-COUNT - 1.
121800*
121900*    COMPARES ONE ADJACENT DATE PAIR AND SWAPS BOTH THE DATE
122000*    AND ITS PARALLEL DAILY-TOTAL ROW IF OUT OF ORDER.
122100 2670-DATE-COMPARE-SWAP.
122200     COMPUTE IDX2 = IDX1 + 1.
122300     IF T-PIVOT-DATE(IDX1) > T-PIVOT-DATE(IDX2)
122400         PERFORM 2680-SWAP-DATE-ROW
122500         MOVE 1 TO WS-MORE-SWAPS
122600     END-IF.
122700*
122800*    SWAPS T-PIVOT-DATE AND ITS PARALLEL T-DAILY-TOTAL ROW
122900*    THROUGH THE WS-SWAP-DATE/WS-SWAP-DAILY SCRATCH AREAS.
123000 2680-SWAP-DATE-ROW.
123100     MOVE T-PIVOT-DATE(IDX1) TO WS-SWAP-DATE.
123200     MOVE T-PIVOT-DATE(IDX2) TO T-PIVOT-DATE(IDX1).
123300     MOVE WS-SWAP-DATE TO T-PIVOT-DATE(IDX2).
123400     MOVE T-DAILY-TOTAL(IDX1) TO WS-SWAP-DAILY.
123500     MOVE T-DAILY-TOTAL(IDX2) TO T-DAILY-TOTAL(IDX1).
123600     MOVE WS-SWAP-DAILY TO T-DAILY-TOTAL(IDX2).
123700*
123800*    SUMS DAILY-TOTAL-TABLE ACROSS EVERY DISTINCT DATE INTO
123900*    GRAND-TOTAL-AREA, CARRIES THE MIN/MAX SALES DATE (FIRST
124000*    AND LAST ROW OF THE NOW-ASCENDING PIVOT-DATE-TABLE, OR
124100*    LEFT BLANK IF THE RANGE HAD NO ROWS AT ALL), AND APPLIES
124200*    THE ALL-CUP FALLBACK ONE MORE TIME AT THE AGGREGATE LEVEL
124300*    PER THE 11/14/03 CHANGE LOG ENTRY.
124400 2700-GRAND-TOTALS.
124500     MOVE C-DATA-STORE-COUNT TO C-GT-STORE-CTR.
124600*        MIN/MAX SALES DATE - PIVOT-DATE-TABLE IS ALREADY
124700*        ASCENDING AT THIS POINT (2650-SORT-DATES RAN BACK
124800*        IN 2600-DAILY-TOTALS), SO THE FIRST AND LAST ROWS
124900*        ARE THE ANSWER.  LEFT AT SPACES WHEN THE SELECTED
125000*        RANGE HAD NO ROWS AT ALL, PER REQUEST #09-156.
125100     IF C-PIVOT-DATE-COUNT > 0
125200         MOVE T-PIVOT-DATE(1) TO WS-GT-MIN-DATE
125300         MOVE T-PIVOT-DATE(C-PIVOT-DATE-COUNT)
125400             TO WS-GT-MAX-DATE
125500     END-IF.
125600     PERFORM 2710-ADD-ONE-DATE
125700         VARYING IDX1 FROM 1 BY 1
125800             UNTIL IDX1 > C-PIVOT-DATE-COUNT.
125900*        AGGREGATE-LEVEL ALL-CUP FALLBACK - IF EVERY DATE'S
126000*        ALL-CUP TOTAL CAME BACK ZERO (ALL "NEW-STYLE" ROWS
126100*        WITH NO LEGACY FIELD), ALL-CUP ADOPTS THE CUPS
126200*        TOTAL SO THE GRAND-SUMMARY LINE NEVER SHOWS A ZERO
126300*        ALL-CUP FIGURE WHEN REAL CUPS WERE SOLD.
126400     IF C-GT-ALLCUP = 0
126500         MOVE C-GT-CUPS TO C-GT-ALLCUP
126600     END-IF.
126700*
126800*    ADDS ONE DAILY-TOTAL ROW INTO THE RUNNING GRAND TOTALS -
126900*    CALLED ONCE PER DISTINCT SALES DATE BY 2700-GRAND-TOTALS.
127000 2710-ADD-ONE-DATE.
127100*        IDX1 IS DRIVEN BY THE PERFORM VARYING IN
127200*        2700-GRAND-TOTALS - SEVEN PLAIN ADDS, NO EDITING.
127300     ADD DT-MONO(IDX1) TO C-GT-MONO.
127400     ADD DT-BLEND(IDX1) TO C-GT-BLEND.
127500     ADD DT-CAOTINA(IDX1) TO C-GT-CAOTINA.
127600     ADD DT-CUPS(IDX1) TO C-GT-CUPS.
127700     ADD DT-ALLCUP(IDX1) TO C-GT-ALLCUP.
127800     ADD DT-CASH(IDX1) TO C-GT-CASH.
127900     ADD DT-KG(IDX1) TO C-GT-KG.
128000*
128100 2500-BUILD-PIVOT.
128200*    ORDERS THE PIVOT COLUMN (STORE) LIST - PARM-CARD STORE
128300*    ORDER FIRST, THEN ANY REMAINING STORES ALPHABETICALLY -
128400*    AND FILLS THE CUPS/CASH/KG CELLS FOR EACH DATE ROW.
128500     PERFORM 2510-APPLY-ORDER-LIST
128600         VARYING IDX1 FROM 1 BY 1
128700             UNTIL IDX1 > C-ORDER-LIST-COUNT.
128800     PERFORM 2520-ADD-REMAINING-STORES
128900         VARYING IDX1 FROM 1 BY 1
129000             UNTIL IDX1 > C-DATA-STORE-COUNT.
129100     PERFORM 2530-FILL-CELLS
129200         VARYING IDX1 FROM 1 BY 1
129300             UNTIL IDX1 > C-MERGE-COUNT.
129400*
129500*    A PARM-CARD STORE-ORDER NAME ONLY BECOMES A PIVOT COLUMN
129600*    IF THE STORE ACTUALLY REPORTED - 2515 CHECKS IT AGAINST
129700*    DATA-STORE-TABLE FIRST.  A NAMED STORE THAT NEVER
129800*    REPORTED IN THE SELECTED RANGE IS SILENTLY DROPPED, NOT
129900*    PRINTED AS AN EMPTY COLUMN.
130000 2510-APPLY-ORDER-LIST.
130100     PERFORM 2515-STORE-IN-DATA.
130200     IF WS-FOUND
130300         ADD 1 TO C-PIVOT-STORE-COUNT
130400         MOVE T-STORE-ORDER(IDX1)
130500             TO T-PIVOT-STORE(C-PIVOT-STORE-COUNT)
130600     END-IF.
130700*
130800*    LINEAR SCAN OF DATA-STORE-TABLE FOR ONE ORDER-LIST NAME.
130900 2515-STORE-IN-DATA.
131000     MOVE "NO " TO WS-FOUND-SW.
131100     PERFORM 2516-DATA-SCAN
131200         VARYING IDX2 FROM 1 BY 1
131300             UNTIL IDX2 > C-DATA-STORE-COUNT.
131400*
131500*    ONE COMPARE STEP FOR 2515-STORE-IN-DATA'S SCAN.
131600 2516-DATA-SCAN.
131700     IF T-DATA-STORE(IDX2) = T-STORE-ORDER(IDX1)
131800         MOVE "YES" TO WS-FOUND-SW
131900     END-IF.
132000*
132100*    ANY STORE NOT ALREADY PLACED BY THE PARM-CARD ORDER LIST
132200*    IS APPENDED HERE - DATA-STORE-TABLE IS ALREADY IN
132300*    ALPHABETICAL (CANONICAL) ORDER FROM 2300-CANON-SORT, SO
132400*    "APPEND IN TABLE ORDER" IS THE SAME AS "APPEND
132500*    ALPHABETICALLY".
132600 2520-ADD-REMAINING-STORES.
132700     PERFORM 2525-ALREADY-PLACED.
132800     IF NOT WS-FOUND
132900         ADD 1 TO C-PIVOT-STORE-COUNT
133000         MOVE T-DATA-STORE(IDX1)
133100             TO T-PIVOT-STORE(C-PIVOT-STORE-COUNT)
133200     END-IF.
133300*
133400*    HAS THIS DATA-STORE-TABLE ENTRY ALREADY BEEN PLACED IN
133500*    THE PIVOT COLUMN ORDER BY 2510-APPLY-ORDER-LIST?
133600 2525-ALREADY-PLACED.
133700     MOVE "NO " TO WS-FOUND-SW.
133800     PERFORM 2526-PLACED-SCAN
133900         VARYING IDX2 FROM 1 BY 1
134000             UNTIL IDX2 > C-PIVOT-STORE-COUNT.
134100*
134200*    ONE COMPARE STEP FOR 2525-ALREADY-PLACED'S SCAN.
134300 2526-PLACED-SCAN.
134400     IF T-PIVOT-STORE(IDX2) = T-DATA-STORE(IDX1)
134500         MOVE "YES" TO WS-FOUND-SW
134600     END-IF.
134700*
134800*    POSTS ONE MERGE ROW'S FIGURES INTO ITS (DATE, STORE)
134900*    CELL - 2535/2540 RESOLVE THE ROW/COLUMN SUBSCRIPTS AND
135000*    ARE SAFE TO LEAVE RUNNING TO A MATCH SINCE BOTH THE DATE
135100*    AND STORE ARE GUARANTEED ALREADY PRESENT IN THEIR TABLES
135200*    BY THIS POINT IN THE BATCH FLOW.
135300 2530-FILL-CELLS.
135400*        IDX2 COMES BACK THE PIVOT-ROW (DATE) SUBSCRIPT,
135500*        IDX3 THE PIVOT-COLUMN (STORE) SUBSCRIPT - NOTE THE
135600*        SWAPPED NAMES VERSUS 2600-DAILY-TOTALS, WHERE IDX3
135700*        IS THE DATE SUBSCRIPT; EACH PARAGRAPH FAMILY OWNS
135800*        ITS OWN SUBSCRIPT CONVENTION.
135900     PERFORM 2535-FIND-PIVOT-DATE.
136000     PERFORM 2540-FIND-PIVOT-STORE.
136100     MOVE M-CUPS(IDX1) TO PV-CUPS(IDX2, IDX3).
136200     MOVE M-TOTAL-CASH(IDX1) TO PV-CASH(IDX2, IDX3).
136300     MOVE M-PACKAGES-KG(IDX1) TO PV-KG(IDX2, IDX3).
136400     MOVE "Y" TO PV-PRESENT-SW(IDX2, IDX3).
136500*
136600 2535-FIND-PIVOT-DATE.
136700     PERFORM 2536-DATE-SCAN2
136800         VARYING IDX2 FROM 1 BY 1
136900             UNTIL IDX2 > C-PIVOT-DATE-COUNT
137000                OR T-PIVOT-DATE(IDX2) = M-ORDER-DATE(IDX1).
137100*
137200*    EMPTY BODY - THE MATCH TEST LIVES IN THE PERFORM VARYING
137300*    UNTIL CLAUSE ABOVE, NOT HERE.
137400 2536-DATE-SCAN2.
137500     CONTINUE.
137600*
137700 2540-FIND-PIVOT-STORE.
137800     PERFORM 2541-STORE-SCAN2
137900         VARYING IDX3 FROM 1 BY 1
138000             UNTIL IDX3 > C-PIVOT-STORE-COUNT
138100                OR T-PIVOT-STORE(IDX3) = M-STORE-NAME(IDX1).
138200*
138300 2541-STORE-SCAN2.
138400     CONTINUE.
138500*
138600*    DETAIL SECTION - PRINTS MERGED-SALES-TABLE IN WHATEVER
138700*    ORDER 2400-PRESENT-SORT LEFT IT IN.
138800 3000-DETAIL-RPT.
138900     PERFORM 9100-DETAIL-HEADING.
139000     PERFORM 3010-ONE-DETAIL-LINE
139100         VARYING IDX1 FROM 1 BY 1
139200             UNTIL IDX1 > C-MERGE-COUNT.
139300*
139400 3010-ONE-DETAIL-LINE.
139500*        MOVE THE SEVEN MEASURES STRAIGHT ACROSS - NO
139600*        EDITING LOGIC OF ITS OWN, THE PIC Z/COMMA/PERIOD
139700*        EDIT CHARACTERS IN DETAIL-LINE DO ALL THE WORK.
139800     MOVE M-STORE-NAME(IDX1) TO O-STORE-NAME.
139900     MOVE M-ORDER-DATE(IDX1) TO O-ORDER-DATE.
140000     MOVE M-CUPS(IDX1) TO O-CUPS.
140100     MOVE M-MONO-CUP(IDX1) TO O-MONO-CUP.
140200     MOVE M-BLEND-CUP(IDX1) TO O-BLEND-CUP.
140300     MOVE M-CAOTINA-CUP(IDX1) TO O-CAOTINA-CUP.
140400     MOVE M-ALL-CUP(IDX1) TO O-ALL-CUP.
140500     MOVE M-TOTAL-CASH(IDX1) TO O-TOTAL-CASH.
140600     MOVE M-PACKAGES-KG(IDX1) TO O-PACKAGES-KG.
140700     WRITE PRTLINE FROM DETAIL-LINE
140800         AFTER ADVANCING 1 LINE
140900             AT EOP PERFORM 9100-DETAIL-HEADING.
141000*
141100*    DAILY-TOTALS SECTION - PRINTS DAILY-TOTAL-TABLE IN
141200*    ASCENDING DATE ORDER (ALREADY SORTED BY 2650-SORT-DATES).
141300 3100-DAILY-RPT.
141400     PERFORM 9110-DAILY-HEADING.
141500     PERFORM 3110-ONE-DAILY-LINE
141600         VARYING IDX1 FROM 1 BY 1
141700             UNTIL IDX1 > C-PIVOT-DATE-COUNT.
141800*
141900 3110-ONE-DAILY-LINE.
142000*        SAME SEVEN MEASURES AS 3010-ONE-DETAIL-LINE, OUT OF
142100*        DAILY-TOTAL-TABLE INSTEAD OF MERGED-SALES-TABLE.
142200*        "TOTAL" GOES IN THE SAME COLUMN DETAIL-LINE PUTS THE
142300*        STORE NAME IN, SO THE ROW READS AS THIS DATE'S
142400*        ACROSS-ALL-STORES TOTAL RATHER THAN ONE MORE STORE.
142500     MOVE "TOTAL" TO O-D-STORE-LABEL.
142600     MOVE T-PIVOT-DATE(IDX1) TO O-D-DATE.
142700     MOVE DT-CUPS(IDX1) TO O-D-CUPS.
142800     MOVE DT-MONO(IDX1) TO O-D-MONO.
142900     MOVE DT-BLEND(IDX1) TO O-D-BLEND.
143000     MOVE DT-CAOTINA(IDX1) TO O-D-CAOTINA.
143100     MOVE DT-ALLCUP(IDX1) TO O-D-ALLCUP.
143200     MOVE DT-CASH(IDX1) TO O-D-CASH.
143300     MOVE DT-KG(IDX1) TO O-D-KG.
143400     WRITE PRTLINE FROM DAILY-LINE
143500         AFTER ADVANCING 1 LINE
143600             AT EOP PERFORM 9110-DAILY-HEADING.
143700*
143800*    GRAND-SUMMARY SECTION - ONE PAGE, THREE LINES, NO
143900*    CONTROL BREAK - SEE 08/18/09 CHANGE LOG ENTRY FOR WHY
144000*    THE MIN/MAX DATE PAIR LIVES ON GRANDTOTAL-LINE-1.
144100 3200-GRAND-RPT.
144200     PERFORM 9900-HEADING.
144300     WRITE PRTLINE FROM GRANDTOTAL-TITLE
144400         AFTER ADVANCING 2 LINES.
144500*        LINE 1 - STORE COUNT AND THE MIN/MAX SALES DATE.
144600     MOVE C-GT-STORE-CTR TO O-GT-STORE-CTR.
144700     MOVE WS-GT-MIN-DATE TO O-GT-MIN-DATE.
144800     MOVE WS-GT-MAX-DATE TO O-GT-MAX-DATE.
144900     WRITE PRTLINE FROM GRANDTOTAL-LINE-1
145000         AFTER ADVANCING 2 LINES.
145100*        LINE 2 - CUP BREAKDOWN TOTALS.
145200     MOVE C-GT-CUPS TO O-GT-CUPS.
145300     MOVE C-GT-MONO TO O-GT-MONO.
145400     MOVE C-GT-BLEND TO O-GT-BLEND.
145500     MOVE C-GT-CAOTINA TO O-GT-CAOTINA.
145600     WRITE PRTLINE FROM GRANDTOTAL-LINE-2
145700         AFTER ADVANCING 1 LINE.
145800*        LINE 3 - ALL-CUP FALLBACK TOTAL, CASH, KG.
145900     MOVE C-GT-ALLCUP TO O-GT-ALLCUP.
146000     MOVE C-GT-CASH TO O-GT-CASH.
146100     MOVE C-GT-KG TO O-GT-KG.
146200     WRITE PRTLINE FROM GRANDTOTAL-LINE-3
146300         AFTER ADVANCING 1 LINE.
146400*
146500*    PIVOT SECTION - STORES ARE PRINTED TWO TO A BAND SO THE
146600*    SECTION FITS A 132-COLUMN FORM; THE LAST BAND ALSO CARRIES
146700*    THE DAILY-TOTAL COLUMN.  BAND COUNT IS A CEILING-DIVIDE OF
146800*    (STORE COUNT + 1) / 2, ROUNDED UP BY THE +1.
146900 3300-PIVOT-RPT.
147000     COMPUTE C-PIVOT-BAND-COUNT ROUNDED =
147100         (C-PIVOT-STORE-COUNT + 1) / 2.
147200     IF C-PIVOT-STORE-COUNT = 0
147300         MOVE 1 TO C-PIVOT-BAND-COUNT
147400     END-IF.
147500     PERFORM 3310-ONE-BAND
147600         VARYING WS-BAND-NO FROM 1 BY 1
147700             UNTIL WS-BAND-NO > C-PIVOT-BAND-COUNT.
147800*
147900*    ONE BAND (UP TO TWO STORE COLUMNS) - PRINTS ITS OWN
148000*    HEADING, THEN ONE LINE PER DISTINCT SALES DATE.
148100 3310-ONE-BAND.
148200     COMPUTE WS-BAND-START = ((WS-BAND-NO - 1) * 2) + 1.
148300     COMPUTE WS-BAND-END = WS-BAND-START + 1.
148400     IF WS-BAND-END > C-PIVOT-STORE-COUNT
148500         MOVE C-PIVOT-STORE-COUNT TO WS-BAND-END
148600     END-IF.
148700     PERFORM 9120-PIVOT-HEADING.
148800     PERFORM 3320-ONE-PIVOT-ROW
148900         VARYING IDX1 FROM 1 BY 1
149000             UNTIL IDX1 > C-PIVOT-DATE-COUNT.
149100*
149200*    ONE PIVOT ROW (ONE SALES DATE) ACROSS THE CURRENT BAND'S
149300*    ONE OR TWO STORE COLUMNS, PLUS THE DAILY TOTAL COLUMN ON
149400*    THE LAST BAND.
149500 3320-ONE-PIVOT-ROW.
149600     MOVE SPACES TO PIVOT-LINE.
149700     MOVE T-PIVOT-DATE(IDX1) TO PV-O-DATE.
149800*        FIRST STORE COLUMN OF THE BAND ALWAYS EXISTS.
149900     MOVE WS-BAND-START TO IDX2.
150000     PERFORM 3330-FIRST-SLOT.
150100*        SECOND STORE COLUMN ONLY EXISTS WHEN THE BAND
150200*        WASN'T LEFT ONE STORE SHORT BY AN ODD STORE COUNT.
150300     IF WS-BAND-END > WS-BAND-START
150400         COMPUTE IDX2 = WS-BAND-START + 1
150500         PERFORM 3340-SECOND-SLOT
150600     END-IF.
150700*        DAILY-TOTAL COLUMN GROUP ONLY PRINTS ON THE LAST
150800*        BAND, SO IT APPEARS ONCE PER DATE, NOT ONCE PER
150900*        BAND.
151000     IF WS-BAND-NO = C-PIVOT-BAND-COUNT
151100         MOVE DT-CUPS(IDX1) TO PV-O-CUPS-T
151200         MOVE DT-CASH(IDX1) TO PV-O-CASH-T
151300         MOVE DT-KG(IDX1) TO PV-O-KG-T
151400     END-IF.
151500     WRITE PRTLINE FROM PIVOT-LINE
151600         AFTER ADVANCING 1 LINE
151700             AT EOP PERFORM 9120-PIVOT-HEADING.
151800*
151900*    MOVES THE BAND'S FIRST STORE COLUMN OUT OF THE CELL
152000*    TABLE FOR THIS DATE ROW.  PV-PRESENT-SW IS NOT TESTED
152100*    HERE - A CELL THAT WAS NEVER POSTED IS ALREADY ZERO
152200*    FROM THE TABLE'S VALUE CLAUSES, WHICH PRINTS AS BLANK
152300*    UNDER THE PIC Z EDIT, SO THE RESULT LOOKS THE SAME AS
152400*    AN EXPLICIT BLANK-IF-ABSENT TEST WOULD.
152500 3330-FIRST-SLOT.
152600     MOVE PV-CUPS(IDX1, IDX2) TO PV-O-CUPS-1.
152700     MOVE PV-CASH(IDX1, IDX2) TO PV-O-CASH-1.
152800     MOVE PV-KG(IDX1, IDX2) TO PV-O-KG-1.
152900*
153000*    SAME AS 3330-FIRST-SLOT FOR THE BAND'S SECOND STORE
153100*    COLUMN, WHEN THE BAND HAS ONE - IDX2 IS SET BY
153200*    3320-ONE-PIVOT-ROW BEFORE THIS PARAGRAPH IS PERFORMED.
153300 3340-SECOND-SLOT.
153400     MOVE PV-CUPS(IDX1, IDX2) TO PV-O-CUPS-2.
153500     MOVE PV-CASH(IDX1, IDX2) TO PV-O-CASH-2.
153600     MOVE PV-KG(IDX1, IDX2) TO PV-O-KG-2.
153700*
153800*    CLOSES EVERY FILE THE RUN OPENED.  NOTHING ELSE TO DO -
153900*    ALL FOUR REPORT SECTIONS ARE ALREADY ON PRTOUT.
154000 4000-CLOSING.
154100     CLOSE CUPS-FILE SUMS-FILE PACKAGES-FILE PARM-FILE.
154200     CLOSE PRTOUT.
154300*
154400 8000-PARSE-DATE.
154500*    SPLITS THE YYYY-MM-DD TEXT AND VALIDATES IT IS ALL
154600*    NUMERIC - INVALID DATES ARE DISCARDED, NOT ABORTED.
154700*    THE CALLER MOVES THE RAW DATE TEXT TO WS-DATE-TEXT
154800*    (COPYBOOK CBDATWS) BEFORE PERFORMING THIS PARAGRAPH -
154900*    WS-DATE-PARTS REDEFINES IT INTO THE THREE PIECES TESTED
155000*    BELOW.  A TRAILING TIME PORTION ON THE INCOMING TEXT,
155100*    IF ANY, IS SIMPLY IGNORED SINCE ONLY THE FIRST 10 BYTES
155200*    ARE EVER MOVED INTO WS-DATE-TEXT BY THE CALLER.
155300     MOVE "YES" TO WS-DATE-VALID-SW.
155400     IF WS-DP-YYYY IS NOT NUMERIC
155500         OR WS-DP-MM IS NOT NUMERIC
155600         OR WS-DP-DD IS NOT NUMERIC
155700         MOVE "NO " TO WS-DATE-VALID-SW
155800     ELSE
155900         MOVE WS-DP-YYYY TO WS-DK-YYYY
156000         MOVE WS-DP-MM TO WS-DK-MM
156100         MOVE WS-DP-DD TO WS-DK-DD
156200     END-IF.
156300*
156400 8100-TRIM-STORE.
156500*    STRIPS LEADING BLANKS FROM A STORE NAME BEFORE IT IS
156600*    USED AS PART OF THE MERGE KEY.  ONLY LEADING BLANKS ARE
156700*    STRIPPED - AN INTERNAL OR TRAILING BLANK IN A STORE
156800*    NAME IS PART OF THE NAME AND IS LEFT ALONE, SINCE MORE
156900*    THAN ONE STORE IN THE CHAIN HAS ONE IN ITS LEGAL NAME.
157000     MOVE SPACES TO WS-TRIM-NAME.
157100     MOVE ZERO TO WS-LEAD-CT.
157200     INSPECT WS-STORE-NAME-IN
157300         TALLYING WS-LEAD-CT FOR LEADING SPACE.
157400*        A FIELD OF ALL BLANKS TALLIES 30 AND IS LEFT AS
157500*        SPACES RATHER THAN REFERENCE-MODIFIED OUT OF RANGE.
157600     IF WS-LEAD-CT < 30
157700         MOVE WS-STORE-NAME-IN (WS-LEAD-CT + 1 : )
157800             TO WS-TRIM-NAME
157900     END-IF.
158000*
158100 8200-PARSE-AMOUNT.
158200*    THE CASH FIGURE SOMETIMES ARRIVES COMMA-DECIMAL FROM
158300*    THE EUROPE REGISTER DOWNLOAD - SWAP THE COMMA FOR A
158400*    PERIOD, SPLIT ON THE PERIOD AND RECOMPUTE THE AMOUNT -
158500*    A PLAIN MOVE CANNOT LINE UP THE DECIMAL POINT HERE.
158600     MOVE ZERO TO WS-PARSED-AMOUNT WS-RAW-WHOLE
158700         WS-RAW-FRAC.
158800     MOVE I-TOTAL-CASH-RAW TO WS-RAW-TEXT-15.
158900     INSPECT WS-RAW-TEXT-15
159000         CONVERTING "," TO ".".
159100     UNSTRING WS-RAW-TEXT-15 DELIMITED BY "."
159200         INTO WS-RAW-WHOLE WS-RAW-FRAC.
159300     COMPUTE WS-PARSED-AMOUNT =
159400         WS-RAW-WHOLE + (WS-RAW-FRAC / 100).
159500*
159600*    SAME COMMA-DECIMAL TREATMENT AS 8200-PARSE-AMOUNT, FOR
159700*    THE PACKAGE-WEIGHT (3 DECIMAL) FIGURE INSTEAD OF CASH.
159800 8210-PARSE-WEIGHT.
159900     MOVE ZERO TO WS-PARSED-WEIGHT WS-RAW-WHOLE-KG
160000         WS-RAW-FRAC-KG.
160100     MOVE I-PACKAGES-KG-RAW TO WS-RAW-TEXT-13.
160200     INSPECT WS-RAW-TEXT-13
160300         CONVERTING "," TO ".".
160400     UNSTRING WS-RAW-TEXT-13 DELIMITED BY "."
160500         INTO WS-RAW-WHOLE-KG WS-RAW-FRAC-KG.
160600     COMPUTE WS-PARSED-WEIGHT =
160700         WS-RAW-WHOLE-KG + (WS-RAW-FRAC-KG / 1000).
160800*
160900*    ---- READ PARAGRAPHS - ONE PER INPUT FILE ----
161000*    EACH SETS ITS OWN MORE-* SWITCH "NO" AT END OF FILE -
161100*    THE MAINLINE PERFORM ... UNTIL LOOPS TEST THOSE.
161200*        THE DRIVING CUPS EXTRACT - EVERY CALL TO THIS
161300*        PARAGRAPH IS FOLLOWED BY 2000-MAINLINE TESTING
161400*        MORE-CUPS, NEVER BY LOOKING AT CUPS-REC DIRECTLY.
161500 9000-READ-CUPS.
161600     READ CUPS-FILE
161700         AT END
161800             MOVE "NO" TO MORE-CUPS.
161900*
162000*        THE PARM-FILE CONTROL DECK - MAY HIT END OF FILE
162100*        IMMEDIATELY IF THE DECK IS EMPTY, WHICH IS A
162200*        SUPPORTED RUN (SEE THE OPERATIONS NOTES ABOVE).
162300 9010-READ-PARM.
162400     READ PARM-FILE
162500         AT END
162600             MOVE "NO" TO MORE-PARM.
162700*
162800*        THE CASH-TAKINGS SIDE EXTRACT - READ ALL THE WAY
162900*        THROUGH BY 1000-INIT BEFORE THE MERGE EVER STARTS.
163000 9020-READ-SUMS.
163100     READ SUMS-FILE
163200         AT END
163300             MOVE "NO" TO MORE-SUMS.
163400*
163500*        THE PACKAGE-WEIGHT SIDE EXTRACT - SAME TREATMENT
163600*        AS 9020-READ-SUMS ABOVE.
163700 9030-READ-PKGS.
163800     READ PACKAGES-FILE
163900         AT END
164000             MOVE "NO" TO MORE-PKGS.
164100*
164200*    ---- HEADING PARAGRAPHS - ONE PER REPORT SECTION ----
164300*    ALL FOUR START A NEW PAGE AND BUMP THE SHARED PAGE
164400*    COUNTER - C-PCTR IS NOT RESET BETWEEN SECTIONS, SO
164500*    PAGE NUMBERS RUN CONTINUOUSLY ACROSS THE WHOLE REPORT.
164600 9100-DETAIL-HEADING.
164700*        THREE-LINE HEADING - COMPANY BANNER, SECTION TITLE,
164800*        THEN THE COLUMN CAPTIONS - RE-WRITTEN AT THE TOP OF
164900*        EVERY PAGE VIA THE WRITE ... AT EOP CLAUSE BACK IN
165000*        3010-ONE-DETAIL-LINE.
165100     ADD 1 TO C-PCTR.
165200     MOVE C-PCTR TO O-PCTR.
165300     WRITE PRTLINE FROM COMPANY-TITLE
165400         AFTER ADVANCING PAGE.
165500     WRITE PRTLINE FROM REPORT-TITLE
165600         AFTER ADVANCING 1 LINE.
165700     WRITE PRTLINE FROM DETAIL-TITLE
165800         AFTER ADVANCING 2 LINES.
165900*
166000 9110-DAILY-HEADING.
166100     ADD 1 TO C-PCTR.
166200     MOVE C-PCTR TO O-PCTR.
166300     WRITE PRTLINE FROM COMPANY-TITLE
166400         AFTER ADVANCING PAGE.
166500     WRITE PRTLINE FROM DAILY-TITLE
166600         AFTER ADVANCING 1 LINE.
166700     WRITE PRTLINE FROM DAILY-HEAD2
166800         AFTER ADVANCING 2 LINES.
166900*
167000*    PIVOT HEADING ALSO BUILDS PIVOT-HDR-LINE1 (THE STORE
167100*    NAME(S) FOR THIS BAND, PLUS THE "DAILY TOTAL" CAPTION
167200*    ON THE LAST BAND) SINCE THAT LINE'S CONTENT CHANGES
167300*    EVERY BAND, UNLIKE THE OTHER THREE HEADING PARAGRAPHS.
167400 9120-PIVOT-HEADING.
167500     ADD 1 TO C-PCTR.
167600     MOVE C-PCTR TO O-PCTR.
167700     MOVE SPACES TO PIVOT-HDR-LINE1.
167800*        FIRST STORE NAME ALWAYS PRESENT FOR THE BAND.
167900     MOVE T-PIVOT-STORE(WS-BAND-START) TO PV-H1-NAME-1.
168000*        SECOND NAME ONLY WHEN THIS BAND HAS TWO STORES.
168100     IF WS-BAND-END > WS-BAND-START
168200         MOVE T-PIVOT-STORE(WS-BAND-END) TO PV-H1-NAME-2
168300     END-IF.
168400*        "DAILY TOTAL" CAPTION ONLY ON THE LAST BAND, WHERE
168500*        3320-ONE-PIVOT-ROW ALSO FILLS IN THE TOTAL COLUMN.
168600     IF WS-BAND-NO = C-PIVOT-BAND-COUNT
168700         MOVE "DAILY TOTAL" TO PV-H1-TOTAL
168800     END-IF.
168900     WRITE PRTLINE FROM COMPANY-TITLE
169000         AFTER ADVANCING PAGE.
169100     WRITE PRTLINE FROM PIVOT-TITLE
169200         AFTER ADVANCING 1 LINE.
169300     WRITE PRTLINE FROM PIVOT-HDR-LINE1
169400         AFTER ADVANCING 2 LINES.
169500     WRITE PRTLINE FROM PIVOT-HDR-LINE2
169600         AFTER ADVANCING 1 LINE.
169700*
169800*    GRAND-SUMMARY HEADING - JUST THE COMPANY BANNER, SINCE
169900*    3200-GRAND-RPT WRITES ITS OWN SECTION TITLE LINE.
170000 9900-HEADING.
170100     ADD 1 TO C-PCTR.
170200     MOVE C-PCTR TO O-PCTR.
170300     WRITE PRTLINE FROM COMPANY-TITLE
170400         AFTER ADVANCING PAGE.
170500*
170600*****************************************************************
170700* VALIDATION NOTES (RKP, REQUEST #11-029 / #13-062 TEST PASS)   *
170800*****************************************************************
170900*    RAN AGAINST A COPY OF THE JULY 2013 PRODUCTION EXTRACTS
171000*    WITH A SECOND ROW HAND-ADDED FOR "DOWNTOWN PLAZA" ON A
171100*    DATE ALREADY REPORTED BY TWO OTHER STORES, TO PROVE THE
171200*    2630-FIND-DATE FIX NO LONGER SPLITS ONE SALES DATE INTO
171300*    TWO DAILY-TOTAL ROWS.  CONFIRMED:
171400*      - DAILY-TOTALS ROW COUNT FOR THAT WEEK STAYED AT ONE
171500*        ROW PER CALENDAR DATE, NOT ONE PER STORE.
171600*      - GRAND-SUMMARY CUPS/CASH/KG TOTALS MATCHED THE SUM OF
171700*        THE DETAIL SECTION TO THE PENNY AND THE GRAM.
171800*      - A STORE ROW WITH THE OLD ALL-CUP FIELD POPULATED BUT
171900*        ZERO MONO/BLEND/CAOTINA STILL REPORTED THE SAME CUPS
172000*        FIGURE AS BEFORE THE #96-041 FALLBACK WAS TIGHTENED.
172100*      - A "NEW-STYLE" ROW WITH MONO/BLEND/CAOTINA POPULATED
172200*        AND ALL-CUP LEFT AT ZERO NO LONGER REPORTED ZERO
172300*        CUPS - THIS WAS THE #99-031 DATA-LOSS CASE THE
172400*        FALLBACK REWORK WAS MEANT TO FIX.
172500*    A BLANK STORE NAME AND A GARBLED (NON-NUMERIC) ORDER
172600*    DATE WERE EACH INJECTED ONCE INTO ALL THREE EXTRACTS -
172700*    ALL SIX ROWS WERE DROPPED SILENTLY, THE RUN DID NOT
172800*    ABEND, AND THE STORE/DATE COUNTS ON THE GRAND-SUMMARY
172900*    LINE DID NOT INCLUDE THEM.
173000*
173100*****************************************************************
173200* KNOWN LIMITATIONS                                             *
173300*****************************************************************
173400*    NO DYNAMIC RESIZING - CASH-TABLE, KG-TABLE AND
173500*    MERGED-SALES-TABLE ARE FIXED AT 500 OCCURS; DATA-STORE-
173600*    TABLE/STORE-ORDER-TABLE/PIVOT-STORE-TABLE AT 50 OCCURS;
173700*    PIVOT-DATE-TABLE AND DAILY-TOTAL-TABLE AT 100 OCCURS.  A
173800*    RUN THAT OVERFLOWS ONE OF THESE ABENDS ON A SUBSCRIPT-
173900*    OUT-OF-RANGE RATHER THAN DROPPING THE OVERFLOW ROWS - SEE
174000*    THE OPERATIONS NOTES ABOVE FOR WHAT TO RAISE.
174100*    THE PRESENTATION SORT (2400-PRESENT-SORT) IS NOT STABLE
174200*    ACROSS TIES BEYOND ITS OWN DOCUMENTED TIE-BREAKER - TWO
174300*    ROWS EQUAL ON BOTH THE PRIMARY AND SECONDARY SORT KEY MAY
174400*    PRINT IN EITHER ORDER FROM ONE RUN TO THE NEXT, SINCE THE
174500*    BUBBLE SORT ONLY SWAPS WHEN 2480-COMPARE-ENTRIES RETURNS
174600*    A STRICT "OUT OF ORDER" RESULT.
174700*    THE PIVOT GRID HOLDS AT MOST ONE MERGED ROW PER (DATE,
174800*    STORE) CELL BY DESIGN - IF THE UPSTREAM MERGE EVER
174900*    PRODUCED TWO MERGE-TABLE ROWS FOR THE SAME STORE/DATE
175000*    (IT SHOULD NOT, SINCE THE CUPS EXTRACT IS ONE ROW PER
175100*    STORE/DATE), THE SECOND ONE POSTED BY 2530-FILL-CELLS
175200*    WOULD SILENTLY OVERWRITE THE FIRST.
175300*
175400*****************************************************************
175500* PARAGRAPH CROSS-REFERENCE (RKP, KEPT CURRENT AT EACH REWORK)  *
175600*****************************************************************
175700*    0000-CBLANL06 ................ MAINLINE - SEE THE STEP-BY-
175800*                                    STEP COMMENTS AT THE TOP.
175900*    1000-INIT ..................... OPEN, DEFAULT DATE RANGE,
176000*                                     READ PARM CARD, LOAD SIDE
176100*                                     TABLES.
176200*    1100-PARM-LOOP ................ ONE PARM-FILE RECORD.
176300*    2000-MAINLINE/2200-MAINLINE ... DRIVE + VALIDATE ONE CUPS
176400*                                     ROW.
176500*    2250-MERGE-BUILD .............. BUILD ONE MERGE-TABLE ROW.
176600*    2260/2270 ...................... CASH/KG TABLE LOOKUPS.
176700*    2300/2400/2450-2490 ........... CANONICAL AND PRESENTATION
176800*                                     SORTS (SHARED ENGINE).
176900*    2500-2541 ...................... PIVOT COLUMN ORDER AND
177000*                                     CELL FILL.
177100*    2600-2710 ...................... DAILY-TOTALS CONTROL BREAK
177200*                                     AND GRAND TOTALS.
177300*    3000/3100/3200/3300 ........... THE FOUR PRINT SECTIONS.
177400*    4000-CLOSING ................... CLOSE ALL FILES.
177500*    8000/8100/8200/8210 ........... SHARED DATE/STORE/AMOUNT/
177600*                                     WEIGHT UTILITY PARAGRAPHS.
177700*    9000-9030 ...................... ONE READ PARAGRAPH PER
177800*                                     INPUT FILE.
177900*    9100-9900 ...................... ONE HEADING PARAGRAPH PER
178000*                                     REPORT SECTION.
