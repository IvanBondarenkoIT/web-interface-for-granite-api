000100*****************************************************************
000200* CBPKGWS  --  DAILY RETAIL-PACKAGE WEIGHT EXTRACT RECORD       *
000300* REGAL BEAN COFFEE CO. - STORE POINT-OF-SALE DOWNLOAD          *
000400*****************************************************************
000500*    08/02/19  AL   ORIGINAL LAYOUT.
000600*    02/14/20  AL   PACKAGES-KG KEPT RAW TEXT - SAME COMMA-DEC
000700*                   CARE AS THE CASH FIELD IN CBSUMWS.
000800 01  PACKAGES-REC.
000900     05  I-STORE-NAME          PIC X(30).
001000     05  I-ORDER-DATE          PIC X(10).
001100     05  I-PACKAGES-KG-RAW     PIC X(13).
001200     05  FILLER                PIC X(27).
