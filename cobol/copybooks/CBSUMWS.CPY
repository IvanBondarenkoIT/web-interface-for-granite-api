000100*****************************************************************
000200* CBSUMWS  --  DAILY CASH-TAKINGS EXTRACT RECORD                *
000300* REGAL BEAN COFFEE CO. - STORE POINT-OF-SALE DOWNLOAD          *
000400*****************************************************************
000500*    08/02/19  AL   ORIGINAL LAYOUT.
000600*    02/14/20  AL   CASH ARRIVES AS TEXT, SOMETIMES COMMA-DECIMAL
000700*                   FROM THE EUROPE REGISTER DOWNLOAD - KEPT RAW
000800*                   HERE AND PARSED IN WORKING-STORAGE.
000900 01  SUMS-REC.
001000     05  I-STORE-NAME          PIC X(30).
001100     05  I-ORDER-DATE          PIC X(10).
001200     05  I-TOTAL-CASH-RAW      PIC X(15).
001300     05  FILLER                PIC X(25).
