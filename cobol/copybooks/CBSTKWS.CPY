000100*****************************************************************
000200* CBSTKWS  --  WAREHOUSE STOCK-BALANCE EXTRACT RECORD           *
000300* REGAL BEAN COFFEE CO. - WAREHOUSE STOCK REPORT                *
000400*****************************************************************
000500*    06/18/21  AL   ORIGINAL LAYOUT.
000600*    09/09/21  AL   QUANTITY/PRICE/TOTAL-SUM KEPT AS RAW TEXT -
000700*                   SAME DOWNLOAD QUIRKS AS THE SALES EXTRACTS.
000800 01  STOCK-REC.
000900     05  I-GROUP-NAME           PIC X(40).
001000     05  I-GROUP-ID             PIC 9(06).
001100     05  I-GOOD-ID              PIC 9(08).
001200     05  I-GOOD-NAME            PIC X(50).
001300     05  I-QUANTITY-RAW         PIC X(14).
001400     05  I-PRICE-RAW            PIC X(13).
001500     05  I-TOTAL-SUM-RAW        PIC X(15).
001600     05  FILLER                 PIC X(04).
