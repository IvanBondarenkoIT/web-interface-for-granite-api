000100*****************************************************************
000200* CBCUPWS  --  DAILY CUP-COUNT EXTRACT RECORD                  *
000300* REGAL BEAN COFFEE CO. - STORE POINT-OF-SALE DOWNLOAD          *
000400*****************************************************************
000500*    08/02/19  AL   ORIGINAL LAYOUT - CUP COUNTS BY STORE/DATE.
000600*    02/14/20  AL   ADDED MONO/BLEND/CAOTINA BREAKOUT FIELDS;
000700*                   ALL-CUP KEPT AS THE OLD PRIMARY COUNT.
000800 01  CUPS-REC.
000900     05  I-STORE-NAME          PIC X(30).
001000     05  I-ORDER-DATE          PIC X(10).
001100     05  I-MONO-CUP            PIC 9(05).
001200     05  I-BLEND-CUP           PIC 9(05).
001300     05  I-CAOTINA-CUP         PIC 9(05).
001400     05  I-ALL-CUP             PIC 9(05).
001500     05  FILLER                PIC X(20).
