000100*****************************************************************
000200* CBDATWS  --  SHARED YYYY-MM-DD WORK AREA                      *
000300* REGAL BEAN COFFEE CO. - DATE PARSE/COMPARE WORKING STORAGE    *
000400*****************************************************************
000500*    02/14/20  AL   ORIGINAL LAYOUT FOR THE SALES ANALYTICS RUN.
000600*    05/03/21  AL   ADDED WS-DATE-COMP REDEFINES SO THE MERGE AND
000700*                   BEGIN/END RANGE COMPARES CAN USE A SINGLE
000800*                   BINARY KEY INSTEAD OF COMPARING TEXT.
000900 01  WS-DATE-TEXT               PIC X(10).
001000 01  WS-DATE-PARTS REDEFINES WS-DATE-TEXT.
001100     05  WS-DP-YYYY             PIC X(04).
001200     05  FILLER                 PIC X(01).
001300     05  WS-DP-MM               PIC X(02).
001400     05  FILLER                 PIC X(01).
001500     05  WS-DP-DD               PIC X(02).
001600 01  WS-DATE-KEY.
001700     05  WS-DK-YYYY             PIC 9(04).
001800     05  WS-DK-MM               PIC 9(02).
001900     05  WS-DK-DD               PIC 9(02).
002000     05  FILLER                 PIC X(01).
002100 01  WS-DATE-COMP REDEFINES WS-DATE-KEY
002200                               PIC 9(08) COMP.
002300 01  WS-DATE-SWITCHES.
002400     05  WS-DATE-VALID-SW       PIC X(03)    VALUE "YES".
002500         88  WS-DATE-IS-VALID                VALUE "YES".
002600         88  WS-DATE-NOT-VALID               VALUE "NO ".
002700     05  FILLER                 PIC X(01).
