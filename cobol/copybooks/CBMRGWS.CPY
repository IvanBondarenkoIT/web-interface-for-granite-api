000100*****************************************************************
000200* CBMRGWS  --  MERGED SALES RECORD (CUPS + CASH + KG BY STORE/  *
000300*              DATE) - ONE ENTRY OF THE IN-MEMORY SALES TABLE   *
000400* REGAL BEAN COFFEE CO. - SALES ANALYTICS                       *
000500*****************************************************************
000600*    02/14/20  AL   ORIGINAL LAYOUT - BUILT BY CBLANL06 2200-
000700*                   BUILD-MERGE FROM THE THREE DAILY EXTRACTS.
000800*              COPY THIS MEMBER UNDER A 05-LEVEL OCCURS ENTRY.
000900     10  M-STORE-NAME          PIC X(30).
001000     10  M-ORDER-DATE          PIC X(10).
001100     10  M-CUPS                PIC 9(05).
001200     10  M-MONO-CUP            PIC 9(05).
001300     10  M-BLEND-CUP           PIC 9(05).
001400     10  M-CAOTINA-CUP         PIC 9(05).
001500     10  M-ALL-CUP             PIC 9(05).
001600     10  M-TOTAL-CASH          PIC S9(09)V99.
001700     10  M-PACKAGES-KG         PIC S9(06)V999.
